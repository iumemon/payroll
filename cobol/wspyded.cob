000100*****************************************************
000200*                                                   *
000300*  RATE / CONSTANT TABLE FOR PAYROLL DEDUCTIONS     *
000400*        AND OVERTIME CALCULATION                   *
000500*****************************************************
000600*  WORKING-STORAGE COPYBOOK - NOT A FILE RECORD.
000700*
000800* REPLACES THE OLD WITHHOLDING-TABLE LAYOUT (WHICH HELD
000900* A BRACKET TABLE PER MARITAL STATUS PER AGENCY) - THE
001000* CURRENT PAYROLL RULES ARE FLAT RATES ONLY, SEE PY100
001100* BB200/BB300.  IF GRADUATED BRACKETS COME BACK BUILD A
001200* FRESH PY-STATE-TAX-RECORD, DON'T RESURRECT THIS ONE.
001300*
001400* 22/11/25 VBC - CREATED.
001500* 29/11/25 VBC - ADDED DED-PERIODS-TABLE, WAS INLINE
001600*                87/78/26/24/12 LITERALS IN BB100 BEFORE
001700*                THIS AND NOBODY COULD FIND THEM ALL.
001800* 14/01/26 VBC - ADDED DED-ANNUAL-HOURS FOR PY300 BB300
001900*                (SALARY ANNUALISATION OF HOURLY STAFF).
002000* 10/08/26 KLP - PY100 CC100 (WAS BB100) WAS MISSING THE
002100*                COPY FOR THIS BOOK SO DED-PERIODS-TABLE
002200*                WAS NEVER ACTUALLY REACHED - GROSS PAY
002300*                WAS STILL RUNNING OFF ITS OWN 52/26/24/12.
002400*                COPY ADDED, CC100 NOW SUBSCRIPTS
002500*                DED-PERIODS-PER-YEAR OFF THE FREQUENCY.
002600*
002700 01  PY-DEDUCTION-RATES.
002800     03  DED-FED-TAX-RATE        PIC 9V9999   COMP-3  VALUE 0.20.
002900     03  DED-FED-ALLOWANCE-AMT   PIC 9(3)V99  COMP-3  VALUE 50.00.
003000     03  DED-STATE-TAX-RATE      PIC 9V9999   COMP-3  VALUE 0.05.
003100     03  DED-STATE-ALLOWANCE-AMT PIC 9(3)V99  COMP-3  VALUE 25.00.
003200     03  DED-FICA-RATE           PIC 9V9999   COMP-3  VALUE 0.062.
003300     03  DED-MEDICARE-RATE       PIC 9V9999   COMP-3  VALUE 0.0145.
003400     03  DED-SUTA-RATE           PIC 9V9999   COMP-3  VALUE 0.006.
003500     03  DED-HEALTH-PREM-MTH     PIC 9(3)V99  COMP-3  VALUE 200.00.
003600     03  DED-DENTAL-PREM-MTH     PIC 9(3)V99  COMP-3  VALUE 50.00.
003700     03  DED-VISION-PREM-MTH     PIC 9(3)V99  COMP-3  VALUE 25.00.
003800     03  DED-DEFAULT-OT-MULT     PIC 9V99     COMP-3  VALUE 1.50.
003900     03  DED-REGULAR-LIMIT-HRS   PIC 99V99    COMP-3  VALUE 8.00.
004000     03  DED-DOUBLE-TIME-HRS     PIC 99V99    COMP-3  VALUE 12.00.
004100     03  DED-ANNUAL-HOURS        PIC 9(4)V99  COMP-3  VALUE 2080.00.
004200*
004300* TABLE OF PERIODS-PER-YEAR, INDEXED BY DED-FREQ-IX WHICH
004400* PY100 SETS FROM EMP-PAY-FREQUENCY (1=W,2=B,3=S,4=M).
004500*
004600     03  DED-PERIODS-TABLE.
004700         05  DED-PERIODS-WEEKLY      PIC 99   COMP-3  VALUE 52.
004800         05  DED-PERIODS-BIWEEKLY    PIC 99   COMP-3  VALUE 26.
004900         05  DED-PERIODS-SEMI-MONTH  PIC 99   COMP-3  VALUE 24.
005000         05  DED-PERIODS-MONTHLY     PIC 99   COMP-3  VALUE 12.
005100     03  DED-PERIODS-X REDEFINES DED-PERIODS-TABLE.
005200         05  DED-PERIODS-PER-YEAR    PIC 99   COMP-3  OCCURS 4.
005300     03  FILLER                      PIC X(10).
005400*
