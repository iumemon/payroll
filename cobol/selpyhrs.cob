000100*
000200* SELECT FOR TIME ENTRY FILE - SORTED BY HRS-EMP-NUMBER
000300* THEN HRS-WORK-DATE ASCENDING, MATCHES EMPLOYEE MASTER
000400* SEQUENCE SO PY100 CAN RUN THE TWO FILES TOGETHER.
000500*
000600* 14/11/25 VBC - CREATED.
000700*
000800     SELECT PY-TIME-ENTRY-FILE ASSIGN       "PYHRS"
000900                                ORGANIZATION LINE SEQUENTIAL
001000                                STATUS       PY-HRS-STATUS.
001100*
