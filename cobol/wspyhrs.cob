000100*****************************************************
000200*                                                   *
000300*   RECORD DEFINITION FOR TIME ENTRY (HOURS) FILE   *
000400*        USES HRS-EMP-NUMBER + HRS-WORK-DATE        *
000500*                    AS KEY                         *
000600*****************************************************
000700*  FILE SIZE 47 BYTES.
000800*
000900* CARRIED OVER FROM THE OLD PAY-TRANSACTIONS LAYOUT
001000* BUT NOW HOLDS ONE ROW PER EMPLOYEE PER WORKED DAY,
001100* SPLIT INTO REGULAR / O.T. / D.T. BY PY100 CC050.
001200*
001300* 14/11/25 VBC - CREATED.
001400* 21/11/25 VBC - ADDED APPROVAL STATUS, WAS ASSUMED Y
001500*                BEFORE THIS - TOO MANY BAD HOURS GOT
001600*                THROUGH TO PY100.
001700* 10/08/26 KLP - HEADER STILL SAID PY100 BB050 - THAT
001800*                SECTION WAS RENUMBERED TO CC050 A
001900*                WHILE BACK, FIXED THE CROSS-REFERENCE.
002000*
002100 01  PY-TIME-ENTRY-RECORD.
002200     03  HRS-EMP-NUMBER          PIC X(20).
002300     03  HRS-WORK-DATE           PIC 9(8).
002400     03  HRS-WORK-DATE-X REDEFINES HRS-WORK-DATE.
002500         05  HRS-WORK-CCYY       PIC 9(4).
002600         05  HRS-WORK-MM         PIC 99.
002700         05  HRS-WORK-DD         PIC 99.
002800     03  HRS-TOTAL-HOURS         PIC S9(4)V99.
002900     03  HRS-REGULAR-HOURS       PIC S9(4)V99.
003000     03  HRS-OVERTIME-HOURS      PIC S9(4)V99.
003100     03  HRS-DOUBLE-TIME-HOURS   PIC S9(4)V99.
003200     03  HRS-BREAK-HOURS         PIC S9(2)V99.
003300     03  HRS-APPROVAL-STATUS     PIC X.
003400         88  HRS-PENDING                 VALUE "P".
003500         88  HRS-APPROVED                VALUE "A".
003600         88  HRS-REJECTED                VALUE "R".
003700     03  FILLER                  PIC X(4).
003800*
