000100*****************************************************************
000200*                                                                *
000300*                PAYROLL - PAY PERIOD CREATE / EDIT              *
000400*                                                                *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000      PROGRAM-ID.       PY010.
001100**
001200*    AUTHOR.           R J HOLLOWAY, PAYROLL SECTION.
001300**
001400*    INSTALLATION.     APPLEWOOD COMPUTERS.
001500**
001600*    DATE-WRITTEN.     18/11/1987.
001700**
001800*    DATE-COMPILED.
001900**
002000*    SECURITY.         COPYRIGHT (C) 1987-2026 & LATER,
002100*                      APPLEWOOD COMPUTERS ACCOUNTING SYSTEM.
002200*                      DISTRIBUTED UNDER THE GNU GENERAL
002300*                      PUBLIC LICENSE.  SEE FILE COPYING.
002400**
002500*    REMARKS.          VALIDATES A CANDIDATE NEW PAY PERIOD
002600*                      AGAINST THE EXISTING PERIOD CALENDAR
002700*                      ON PYPRD BEFORE IT IS ADDED - CHECKS
002800*                      DATE ORDERING AND OVERLAP (BUSINESS
002900*                      RULES U5).  DOES NOT ITSELF REWRITE
003000*                      PYPRD - RUN THE PERIOD-MAINTENANCE
003100*                      STEP AFTERWARDS IF THIS ONE ACCEPTS.
003200**
003300*    CALLED MODULES.   NONE.
003400**
003500*    FILES USED.       PYPRD.   PAY PERIOD CALENDAR (INPUT).
003600*                      PYERR.   ERROR / EXCEPTION FILE (OUTPUT).
003700**
003800*    ERROR MESSAGES USED.
003900*                      PY010, PY011, PY012.
004000**
004100* CHANGES:
004200* 18/11/1987 RJH -     CREATED - PAY PERIOD OVERLAP CHECK
004300*                      LIFTED OUT OF THE OLD PARAM-1 EDIT
004400*                      SCREEN SO IT CAN RUN UNATTENDED.
004500* 02/03/1988 RJH -     ADDED THE ADJACENT-PERIOD EXCEPTION -
004600*                      END OF ONE = START OF NEXT IS NOW OK.
004700* 14/09/1991 RJH -     FIX: START >= END WAS ONLY CAUGHT WHEN
004800*                      START WAS STRICTLY GREATER, NOT EQUAL.
004900* 19/06/1995 MDW -     PAY DATE BEFORE START DATE NOW REJECTED
005000*                      TOO - REQUEST FROM PAYROLL SUPERVISOR
005100*                      AFTER A MIS-KEYED PERIOD PAID STAFF A
005200*                      WEEK EARLY.
005300* 11/01/1999 MDW -  Y2K  WIDENED ALL PERIOD DATES FROM 6 TO 8
005400*                      DIGITS (CCYYMMDD) AHEAD OF THE CENTURY
005500*                      ROLLOVER.  RE-RAN A YEAR OF TEST PERIODS.
005600* 23/07/2003 KLP -     TIDIED UP THE OVERLAP TEST, WAS COMPARING
005700*                      DATES AS PIC X - NOW COMPARES AS 9(8).
005800* 08/02/2026 VBC -     RE-COMMENTED AND RE-CUT FOR THE CURRENT
005900*                      RELEASE, NO LOGIC CHANGE.
006000**
006100*************************************************************************
006200*
006300 ENVIRONMENT             DIVISION.
006400*================================
006500*
006600 CONFIGURATION           SECTION.
006700 SPECIAL-NAMES.
006800     C01                 IS TOP-OF-FORM
006900     CLASS ALPHA-CLASS   IS "A" THRU "Z"
007000     UPSI-0              ON  STATUS IS PY-DEBUG-ON
007100                         OFF STATUS IS PY-DEBUG-OFF.
007200*
007300 INPUT-OUTPUT            SECTION.
007400 FILE-CONTROL.
007500 COPY "SELPYPRD.COB".
007600 COPY "SELPYERR.COB".
007700*
007800 DATA                    DIVISION.
007900*================================
008000*
008100 FILE SECTION.
008200*
008300 COPY "FDPYPRD.COB".
008400 COPY "FDPYERR.COB".
008500*
008600 WORKING-STORAGE SECTION.
008700*-----------------------
008800 77  PROG-NAME               PIC X(15) VALUE "PY010 (1.0.03)".
008900*
009000 01  WS-DATA.
009100     03  PY-PRD-STATUS       PIC XX.
009200     03  PY-ERR-STATUS       PIC XX.
009300     03  WS-EOF-SW           PIC X     VALUE "N".
009400         88  WS-EOF                    VALUE "Y".
009500     03  WS-PRD-COUNT        PIC 9(5)  COMP  VALUE ZERO.
009600     03  WS-REJECT-COUNT     PIC 9(5)  COMP  VALUE ZERO.
009700     03  WS-ACCEPT-COUNT     PIC 9(5)  COMP  VALUE ZERO.
009800     03  FILLER              PIC X(10).
009900*
010000* CANDIDATE PERIOD HELD SEPARATELY FROM THE PERIOD JUST READ
010100* FROM PYPRD SO BOTH CAN BE COMPARED SIDE BY SIDE.  IN THIS
010200* CUT THE CANDIDATE IS SIMPLY THE FIRST RECORD ON PYPRD WITH
010300* A HIGHER PRD-ID THAN ANY ALREADY SEEN - PYPRD IS PRESENTED
010400* SORTED BY PRD-ID SO THE LAST RECORD ON THE FILE IS ALWAYS
010500* THE ONE BEING ADDED THIS RUN.
010600*
010700* CCYYMMDD BROKEN OUT SO A REJECT MESSAGE CAN QUOTE THE
010800* CANDIDATE'S START YEAR WITHOUT A SEPARATE MOVE.
010900 01  WS-CANDIDATE-PERIOD.
011000     03  WS-CAND-ID          PIC 9(5).
011100     03  WS-CAND-START       PIC 9(8).
011200     03  WS-CAND-START-X REDEFINES WS-CAND-START.
011300         05  WS-CAND-START-CCYY  PIC 9(4).
011400         05  WS-CAND-START-MM    PIC 99.
011500         05  WS-CAND-START-DD    PIC 99.
011600     03  WS-CAND-END         PIC 9(8).
011700     03  WS-CAND-PAY-DATE    PIC 9(8).
011800     03  WS-CAND-PAY-DATE-X REDEFINES WS-CAND-PAY-DATE.
011900         05  WS-CAND-PAY-CCYY    PIC 9(4).
012000         05  WS-CAND-PAY-MM      PIC 99.
012100         05  WS-CAND-PAY-DD      PIC 99.
012200     03  WS-CAND-VALID-SW    PIC X.
012300         88  WS-CAND-IS-VALID          VALUE "Y".
012400     03  FILLER              PIC X(04).
012500*
012600 01  WS-PRIOR-PERIOD-TABLE.
012700     03  WS-PRIOR-ENTRY      OCCURS 500 TIMES
012800                             INDEXED BY WS-PRIOR-IX.
012900         05  WS-PRIOR-START  PIC 9(8).
013000         05  WS-PRIOR-END    PIC 9(8).
013100     03  FILLER              PIC X(04).
013200 01  WS-PRIOR-COUNT              PIC 9(5)   COMP  VALUE ZERO.
013300 01  WS-PRIOR-COUNT-X REDEFINES WS-PRIOR-COUNT.
013400     03  FILLER                  PIC 9(3).
013500     03  WS-PRIOR-COUNT-LOW      PIC 99.
013600*
013700 01  ERROR-MESSAGES.
013800     03  MSG-PY010           PIC X(48)
013900             VALUE "PY010 REJECTED - START DATE NOT BEFORE END DATE".
014000     03  MSG-PY011           PIC X(45)
014100             VALUE "PY011 REJECTED - PAY DATE BEFORE START DATE".
014200     03  MSG-PY012           PIC X(52)
014300             VALUE "PY012 REJECTED - PERIOD OVERLAPS AN EXISTING PERIOD".
014400     03  FILLER               PIC X(05).
014500*
014600 01  WS-REJECT-MSG           PIC X(65).
014700 01  WS-REJECT-CODE          PIC X(6).
014800*
014900 PROCEDURE DIVISION.
015000*=====================
015100*
015200 AA000-MAIN                  SECTION.
015300*******************************************
015400     OPEN     INPUT  PY-PAY-PERIOD-FILE.
015500     OPEN     OUTPUT PY-ERROR-FILE.
015600     MOVE     ZERO TO WS-PRIOR-COUNT.
015700*
015800     PERFORM  AA010-LOAD-PRIOR-PERIODS
015900         THRU AA010-EXIT.
016000*
016100     IF       WS-PRD-COUNT > ZERO
016200              PERFORM AA050-VALIDATE-NEW-PERIOD
016300                  THRU AA050-EXIT
016400     END-IF.
016500*
016600     CLOSE    PY-PAY-PERIOD-FILE
016700              PY-ERROR-FILE.
016800     GOBACK.
016900*
017000 AA000-EXIT.  EXIT SECTION.
017100*
017200 AA010-LOAD-PRIOR-PERIODS    SECTION.
017300*******************************************
017400* READS EVERY PERIOD ON FILE, KEEPS ALL BUT THE LAST AS THE
017500* "PRIOR" CALENDAR AND REMEMBERS THE LAST AS THE CANDIDATE.
017600*
017700     SET      WS-PRIOR-IX TO 1.
017800 AA010-READ-LOOP.
017900     READ     PY-PAY-PERIOD-FILE NEXT RECORD
018000         AT END
018100              GO TO AA010-EXIT
018200     END-READ.
018300     IF       PY-PRD-STATUS NOT = "00"
018400              GO TO AA010-EXIT.
018500     ADD      1 TO WS-PRD-COUNT.
018600     IF       WS-PRD-COUNT > 1
018700              MOVE WS-CAND-START TO WS-PRIOR-START (WS-PRIOR-IX)
018800              MOVE WS-CAND-END   TO WS-PRIOR-END   (WS-PRIOR-IX)
018900              SET  WS-PRIOR-IX UP BY 1
019000              ADD  1 TO WS-PRIOR-COUNT
019100     END-IF.
019200     MOVE     PRD-ID         TO WS-CAND-ID.
019300     MOVE     PRD-START-DATE TO WS-CAND-START.
019400     MOVE     PRD-END-DATE   TO WS-CAND-END.
019500     MOVE     PRD-PAY-DATE   TO WS-CAND-PAY-DATE.
019600     GO       TO AA010-READ-LOOP.
019700*
019800 AA010-EXIT.  EXIT SECTION.
019900*
020000 AA050-VALIDATE-NEW-PERIOD   SECTION.
020100*******************************************
020200* BUSINESS RULES U5 - REJECT WHEN START >= END, PAY DATE
020300* BEFORE START, OR THE PERIOD OVERLAPS AN EXISTING ONE
020400* (A.START <= B.END AND B.START <= A.END) UNLESS THE TWO
020500* ARE EXACTLY ADJACENT (ONE'S END = THE OTHER'S START).
020600*
020700     SET      WS-CAND-IS-VALID TO TRUE.
020800*
020900     IF       WS-CAND-START NOT < WS-CAND-END
021000              MOVE "N"        TO WS-CAND-VALID-SW
021100              MOVE "PY010"    TO WS-REJECT-CODE
021200              MOVE MSG-PY010  TO WS-REJECT-MSG
021300              PERFORM AA090-WRITE-REJECT THRU AA090-EXIT
021400              GO TO AA050-EXIT
021500     END-IF.
021600*
021700     IF       WS-CAND-PAY-DATE < WS-CAND-START
021800              MOVE "N"        TO WS-CAND-VALID-SW
021900              MOVE "PY011"    TO WS-REJECT-CODE
022000              MOVE MSG-PY011  TO WS-REJECT-MSG
022100              PERFORM AA090-WRITE-REJECT THRU AA090-EXIT
022200              GO TO AA050-EXIT
022300     END-IF.
022400*
022500     SET      WS-PRIOR-IX TO 1.
022600 AA050-OVERLAP-LOOP.
022700     IF       WS-PRIOR-IX > WS-PRIOR-COUNT
022800              GO TO AA050-NO-OVERLAP.
022900     IF       WS-CAND-START <= WS-PRIOR-END (WS-PRIOR-IX)
023000       AND    WS-PRIOR-START (WS-PRIOR-IX) <= WS-CAND-END
023100              IF     WS-CAND-END   = WS-PRIOR-START (WS-PRIOR-IX)
023200                OR   WS-PRIOR-END (WS-PRIOR-IX) = WS-CAND-START
023300                     CONTINUE
023400              ELSE
023500                     MOVE "N"       TO WS-CAND-VALID-SW
023600                     MOVE "PY012"   TO WS-REJECT-CODE
023700                     MOVE MSG-PY012 TO WS-REJECT-MSG
023800                     PERFORM AA090-WRITE-REJECT THRU AA090-EXIT
023900                     GO TO AA050-EXIT
024000              END-IF
024100     END-IF.
024200     SET      WS-PRIOR-IX UP BY 1.
024300     GO       TO AA050-OVERLAP-LOOP.
024400*
024500 AA050-NO-OVERLAP.
024600     ADD      1 TO WS-ACCEPT-COUNT.
024700*
024800 AA050-EXIT.  EXIT SECTION.
024900*
025000 AA090-WRITE-REJECT          SECTION.
025100*******************************************
025200     ADD      1 TO WS-REJECT-COUNT.
025300     MOVE     SPACES         TO PY-ERROR-RECORD.
025400     MOVE     SPACES         TO ERR-EMP-NUMBER.
025500     MOVE     WS-CAND-ID     TO ERR-PERIOD-ID.
025600     MOVE     WS-REJECT-CODE TO ERR-CODE.
025700     MOVE     WS-REJECT-MSG  TO ERR-MESSAGE.
025800     WRITE    PY-ERROR-RECORD.
025900*
026000 AA090-EXIT.  EXIT SECTION.
026100*
