000100*
000200 FD  PY-EMPLOYEE-FILE
000300     LABEL RECORDS ARE STANDARD.
000400     COPY "WSPYEMP.COB".
000500*
