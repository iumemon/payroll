000100*****************************************************
000200*                                                   *
000300*   RECORD DEFINITION FOR PAY PERIOD FILE           *
000400*        USES PRD-ID AS KEY                         *
000500*****************************************************
000600*  FILE SIZE 52 BYTES.
000700*
000800* NEW FILE - PY-PARAM1 USED TO CARRY JUST THE LAST
000900* PERIOD CLOSED (PY-PR2-LAST-DAY-LAST-W ETC) BUT THE
001000* PAYROLL RUN NOW NEEDS THE WHOLE CALENDAR OF PERIODS
001100* ON FILE SO PY010 CAN CHECK A NEW ONE FOR OVERLAPS.
001200*
001300* 18/11/25 VBC - CREATED.
001400* 25/11/25 VBC - ADDED PRD-FREQUENCY, DROPPED PLAN TO
001500*                DERIVE IT FROM THE DATE SPAN.
001600* 10/08/26 KLP - ADDED THE FOUR FALLBACK-HOURS FIELDS -
001700*                PY100 CC050 HAD NO PARAMETER TO FALL BACK
001800*                ON WHEN AN EMPLOYEE HAS NO APPROVED TIME
001900*                ENTRIES FOR THE PERIOD, IT JUST LEFT THE
002000*                HOURS AT ZERO.  PAYROLL SETS THESE PER
002100*                PERIOD WHEN A FLAT DEFAULT IS WANTED
002200*                INSTEAD (E.G. SALARIED-ONLY PERIODS).
002300*
002400 01  PY-PAY-PERIOD-RECORD.
002500     03  PRD-ID                  PIC 9(5).
002600     03  PRD-START-DATE          PIC 9(8).
002700     03  PRD-START-DATE-X REDEFINES PRD-START-DATE.
002800         05  PRD-START-CCYY      PIC 9(4).
002900         05  PRD-START-MM        PIC 99.
003000         05  PRD-START-DD        PIC 99.
003100     03  PRD-END-DATE            PIC 9(8).
003200     03  PRD-PAY-DATE            PIC 9(8).
003300     03  PRD-FREQUENCY           PIC X.
003400         88  PRD-WEEKLY                  VALUE "W".
003500         88  PRD-BIWEEKLY                VALUE "B".
003600         88  PRD-SEMI-MONTHLY            VALUE "S".
003700         88  PRD-MONTHLY                 VALUE "M".
003800         88  PRD-ANNUAL-FREQ             VALUE "A".
003900     03  PRD-FALLBACK-TOTAL-HRS  PIC S9(3)V99.
004000     03  PRD-FALLBACK-REG-HRS    PIC S9(3)V99.
004100     03  PRD-FALLBACK-OT-HRS     PIC S9(3)V99.
004200     03  PRD-FALLBACK-DT-HRS     PIC S9(3)V99.
004300     03  FILLER                  PIC X(2).
004400*
