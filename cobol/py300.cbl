000100*****************************************************************
000200*                                                                *
000300*             PAYROLL - MANAGEMENT REPORTS (TAX / ROSTER /       *
000400*                 SALARY ANALYSIS / TIME SUMMARY)                *
000500*                                                                *
000600*****************************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*================================
001000*
001100      PROGRAM-ID.       PY300.
001200**
001300*    AUTHOR.           VINCENT B COEN.
001400**
001500*    INSTALLATION.     APPLEWOOD COMPUTERS.
001600**
001700*    DATE-WRITTEN.     05/02/2026.
001800**
001900*    DATE-COMPILED.
002000**
002100*    SECURITY.         COPYRIGHT (C) 2025-2026 & LATER, VINCENT
002200*                      BRYAN COEN.  DISTRIBUTED UNDER THE GNU
002300*                      GENERAL PUBLIC LICENSE.  SEE FILE COPYING.
002400**
002500*    REMARKS.          FOUR MANAGEMENT REPORT SECTIONS APPENDED
002600*                      TO PYSUM AFTER PY100'S BATCH CONTROL
002700*                      TOTALS - TAX LIABILITY (U7), EMPLOYEE
002800*                      ROSTER / COMPLIANCE (U8), SALARY ANALYSIS
002900*                      (U9) AND TIME SUMMARY (U10).  SEMI-SOURCED
003000*                      FROM VACPRINT FOR THE OVERALL SHAPE, BUT
003100*                      WRITTEN AS PLAIN DETAIL LINES RATHER THAN
003200*                      RW PAGES - THESE ARE CONTROL SUMMARIES FOR
003300*                      MANAGEMENT, NOT A PRINTED REGISTER (SEE
003400*                      PY200 FOR THE RW TREATMENT OF THAT ONE).
003500**
003600*    VERSION.          SEE PROG-NAME IN WS.
003700**
003800*    CALLED MODULES.   NONE.
003900**
004000*    FILES USED.       PYPRD.   PAY PERIOD CALENDAR     (INPUT).
004100*                      PYEMP.   EMPLOYEE MASTER          (INPUT).
004200*                      PYHRS.   TIME ENTRY FILE          (INPUT).
004300*                      PYPAY.   PAYROLL RESULT FILE      (INPUT).
004400*                      PYSUM.   SUMMARY REPORT       (OUTPUT-EXTEND).
004500**
004600*    ERROR MESSAGES USED.
004700*                      NONE - READ ONLY REPORTING RUN.
004800**
004900* CHANGES:
005000* 05/02/2026 VBC - 1.0.00 CREATED - STARTED CODING FROM VACPRINT.
005100* 12/02/2026 VBC - 1.0.01 ADDED THE SALARY-ANALYSIS MEDIAN -
005200*                         BUBBLE SORT ON A WORK TABLE, NOTHING
005300*                         CLEVER, BUT MASTER FILE IS SMALL.
005400* 13/02/2026 VBC - 1.0.02 BB210 NOW SCORES OFF THE COMPLIANCE
005500*                         TABLE ADDED TO WSPYEMP RATHER THAN
005600*                         THREE SEPARATE IFS.
005700* 10/08/2026 KLP - 1.0.03 FIX: ZZ300-WRITE-HEADING WAS CLEARING
005800*                         THE WHOLE OF WS-SUM-LINE, WHICH WIPED
005900*                         OUT THE TITLE THE CALLER HAD JUST SET
006000*                         IN WS-SUM-TEXT - EVERY SECTION HEADING
006100*                         ON PYSUM (U7/U8/U9/U10) WAS PRINTING
006200*                         BLANK.  NOW ONLY CLEARS WS-SUM-NUM.
006300* 10/08/2026 KLP - 1.0.04 FIX: CC095-PRINT-ONE-DEPT WAS DROPPING
006400*                         DEPT SS AND MEDICARE OFF THE U7 REPORT -
006500*                         LABEL SAID "STATE / SS / MEDICARE" BUT
006600*                         ONLY TD-STATE EVER PRINTED.  NOW EACH OF
006700*                         THE THREE TAXES GETS ITS OWN LINE.
006800* 10/08/2026 KLP - 1.0.05 FIX: BB201-ONE-EMPLOYEE ROSTER LINE
006900*                         ONLY EVER PRINTED NUMBER/NAME/SCORE -
007000*                         STATUS, TYPE, DEPT, POSITION, HIRE
007100*                         DATE AND THE MISSING-DOCUMENT STRING
007200*                         (WS-ROST-MISSING, BUILT BY BB210 BUT
007300*                         NEVER WRITTEN ANYWHERE) WERE ALL
007400*                         DROPPED.  ADDED WS-ROSTER-LINE AND
007500*                         NOW PRINT THE FULL PERSONNEL LINE.
007600**
007700*************************************************************************
007800*
007900 ENVIRONMENT             DIVISION.
008000*================================
008100*
008200 CONFIGURATION           SECTION.
008300 SPECIAL-NAMES.
008400     C01                 IS TOP-OF-FORM
008500     CLASS ALPHA-CLASS   IS "A" THRU "Z".
008600*
008700 INPUT-OUTPUT            SECTION.
008800 FILE-CONTROL.
008900 COPY "SELPYPRD.COB".
009000 COPY "SELPYEMP.COB".
009100 COPY "SELPYHRS.COB".
009200 COPY "SELPYPAY.COB".
009300 COPY "SELPYSUM.COB".
009400*
009500 DATA                    DIVISION.
009600*================================
009700*
009800 FILE SECTION.
009900*
010000 COPY "FDPYPRD.COB".
010100 COPY "FDPYEMP.COB".
010200 COPY "FDPYHRS.COB".
010300 COPY "FDPYPAY.COB".
010400 COPY "FDPYSUM.COB".
010500*
010600 WORKING-STORAGE SECTION.
010700*-----------------------
010800 77  PROG-NAME               PIC X(15) VALUE "PY300 (1.0.05)".
010900*
011000 COPY "WSPYDED.COB".
011100*
011200 01  WS-STATUS-CODES.
011300     03  PY-PRD-STATUS       PIC XX.
011400     03  PY-EMP-STATUS       PIC XX.
011500     03  PY-HRS-STATUS       PIC XX.
011600     03  PY-PAY-STATUS       PIC XX.
011700     03  PY-SUM-STATUS       PIC XX.
011800     03  FILLER              PIC X(10).
011900*
012000 01  WS-SWITCHES.
012100     03  WS-EMP-EOF-SW       PIC X   VALUE "N".
012200         88  WS-EMP-EOF                VALUE "Y".
012300     03  WS-HRS-EOF-SW       PIC X   VALUE "N".
012400         88  WS-HRS-EOF                VALUE "Y".
012500     03  WS-PAY-EOF-SW       PIC X   VALUE "N".
012600         88  WS-PAY-EOF                VALUE "Y".
012700     03  FILLER              PIC X(10).
012800*
012900 01  WS-PERIOD-PARAMETERS.
013000     03  WS-PERIOD-ID        PIC 9(5).
013100     03  WS-PERIOD-START     PIC 9(8).
013200     03  WS-PERIOD-START-X REDEFINES WS-PERIOD-START.
013300         05  WS-PERIOD-START-CCYY  PIC 9(4).
013400         05  WS-PERIOD-START-MM    PIC 99.
013500         05  WS-PERIOD-START-DD    PIC 99.
013600     03  WS-PERIOD-END       PIC 9(8).
013700     03  FILLER              PIC X(10).
013800*
013900* EMPLOYEE MASTER HELD IN A WORKING TABLE SO THE ROSTER (U8)
014000* AND SALARY ANALYSIS (U9) CAN BOTH RUN OFF ONE READ OF PYEMP.
014100*
014200 01  WS-EMP-TABLE.
014300     03  WS-EMP-ENTRY        OCCURS 2000 TIMES
014400                             INDEXED BY WS-EMP-IX.
014500         05  WS-EMP-TAB-NUMBER    PIC X(20).
014600         05  WS-EMP-TAB-FIRST     PIC X(50).
014700         05  WS-EMP-TAB-LAST      PIC X(50).
014800         05  WS-EMP-TAB-DEPT      PIC X(30).
014900         05  WS-EMP-TAB-POSITION  PIC X(30).
015000         05  WS-EMP-TAB-STATUS    PIC X.
015100         05  WS-EMP-TAB-TYPE      PIC X.
015200         05  WS-EMP-TAB-HIRE      PIC 9(8).
015300         05  WS-EMP-TAB-ANNUAL    PIC S9(8)V99.
015400         05  WS-EMP-TAB-COMPLY.
015500             07  WS-EMP-TAB-COMP-FLAG PIC X OCCURS 3.
015600     05  FILLER               PIC X(04).
015700 01  WS-EMP-TAB-COUNT        PIC 9(5)  COMP  VALUE ZERO.
015800*
015900* SCORING WEIGHTS AND NAMES FOR THE COMPLIANCE TABLE ABOVE -
016000* SAME ORDER AS EMP-COMPLIANCE-FLAGS ON WSPYEMP (I-9/W-4/BGCHK).
016100*
016200 01  WS-COMP-NAME-TABLE.
016300     03  FILLER              PIC X(20)  VALUE "I-9".
016400     03  FILLER              PIC X(20)  VALUE "W-4".
016500     03  FILLER              PIC X(20)  VALUE "BACKGROUND-CHECK".
016600 01  WS-COMP-NAME-TABLE-X REDEFINES WS-COMP-NAME-TABLE.
016700     03  WS-COMP-NAME        PIC X(20)  OCCURS 3.
016800     03  FILLER              PIC X(04).
016900*
017000 01  WS-COMP-WEIGHT-TABLE.
017100     03  FILLER              PIC 9(3)   VALUE 33.
017200     03  FILLER              PIC 9(3)   VALUE 33.
017300     03  FILLER              PIC 9(3)   VALUE 34.
017400 01  WS-COMP-WEIGHT-TABLE-X REDEFINES WS-COMP-WEIGHT-TABLE.
017500     03  WS-COMP-WEIGHT      PIC 9(3)   OCCURS 3.
017600     03  FILLER              PIC X(04).
017700*
017800 01  WS-COMP-IX              PIC 9      COMP.
017900*
018000* DISTINCT DEPARTMENT NAME LIST, BUILT FROM WS-EMP-TABLE FOR
018100* U9, AND SEPARATELY ACCUMULATED FOR U7 (DIFFERENT COLUMNS SO
018200* KEPT AS TWO TABLES RATHER THAN ONE OVERLOADED ONE).
018300*
018400 01  WS-DEPT-NAME-TABLE.
018500     03  WS-DEPT-NAME-ENTRY  OCCURS 50 TIMES
018600                             INDEXED BY WS-DEPT-IX.
018700         05  WS-DEPT-NAME    PIC X(30).
018800     03  FILLER              PIC X(04).
018900 01  WS-DEPT-NAME-COUNT      PIC 9(3)  COMP  VALUE ZERO.
019000*
019100 01  WS-TAXDEPT-TABLE.
019200     03  WS-TAXDEPT-ENTRY    OCCURS 50 TIMES
019300                             INDEXED BY WS-TD-IX.
019400         05  TD-NAME         PIC X(30).
019500         05  TD-COUNT        PIC 9(5)  COMP.
019600         05  TD-WAGES        PIC S9(9)V99.
019700         05  TD-FED          PIC S9(9)V99.
019800         05  TD-STATE        PIC S9(9)V99.
019900         05  TD-SS           PIC S9(9)V99.
020000         05  TD-MEDICARE     PIC S9(9)V99.
020100     03  FILLER              PIC X(04).
020200 01  WS-TAXDEPT-COUNT        PIC 9(3)  COMP  VALUE ZERO.
020300*
020400* WORK TABLE USED TWICE - ONCE PER DEPARTMENT AND ONCE FOR THE
020500* OVERALL LINE - FOR THE SALARY SORT/MEDIAN IN U9.
020600*
020700 01  WS-SAL-WORK-TABLE.
020800     03  WS-SAL-WORK-ENTRY   OCCURS 2000 TIMES
020900                             INDEXED BY WS-SAL-IX.
021000         05  WS-SAL-AMT      PIC S9(8)V99.
021100     03  FILLER              PIC X(04).
021200 01  WS-SAL-WORK-COUNT       PIC 9(4)  COMP  VALUE ZERO.
021300 01  WS-SAL-OUTER            PIC 9(4)  COMP.
021400 01  WS-SAL-INNER            PIC 9(4)  COMP.
021500 01  WS-SAL-TEMP             PIC S9(8)V99.
021600 01  WS-SAL-MIN              PIC S9(8)V99.
021700 01  WS-SAL-MAX              PIC S9(8)V99.
021800 01  WS-SAL-TOTAL            PIC S9(11)V99.
021900 01  WS-SAL-AVG              PIC S9(8)V99.
022000 01  WS-SAL-MEDIAN           PIC S9(8)V99.
022100 01  WS-SAL-RANGE            PIC S9(8)V99.
022200 01  WS-SAL-MID              PIC 9(4)  COMP.
022300 01  WS-SAL-MID-REM          PIC 9(1)  COMP.
022400 01  WS-CURRENT-DEPT         PIC X(30).
022500*
022600 01  WS-TAX-FIELDS.
022700     03  WS-TOT-WAGES        PIC S9(9)V99  VALUE ZERO.
022800     03  WS-TOT-FED          PIC S9(9)V99  VALUE ZERO.
022900     03  WS-TOT-STATE        PIC S9(9)V99  VALUE ZERO.
023000     03  WS-TOT-SS-EMP       PIC S9(9)V99  VALUE ZERO.
023100     03  WS-TOT-MEDICARE-EMP PIC S9(9)V99  VALUE ZERO.
023200     03  WS-SS-EMPLOYER      PIC S9(9)V99  VALUE ZERO.
023300     03  WS-MEDICARE-EMPLOYER PIC S9(9)V99 VALUE ZERO.
023400     03  WS-SUTA             PIC S9(9)V99  VALUE ZERO.
023500     03  WS-TOT-EMPLOYEE-TAX PIC S9(9)V99  VALUE ZERO.
023600     03  WS-TOT-EMPLOYER-TAX PIC S9(9)V99  VALUE ZERO.
023700     03  WS-TOT-LIABILITY    PIC S9(9)V99  VALUE ZERO.
023800     03  WS-TAX-EMP-COUNT    PIC 9(6)  COMP  VALUE ZERO.
023900     03  FILLER              PIC X(10).
024000*
024100 01  WS-ROSTER-COUNTS.
024200     03  WS-ROST-TOTAL       PIC 9(6)  COMP  VALUE ZERO.
024300     03  WS-ROST-ACTIVE      PIC 9(6)  COMP  VALUE ZERO.
024400     03  WS-ROST-TERM        PIC 9(6)  COMP  VALUE ZERO.
024500     03  WS-ROST-FULL-TIME   PIC 9(6)  COMP  VALUE ZERO.
024600     03  WS-ROST-PART-TIME   PIC 9(6)  COMP  VALUE ZERO.
024700     03  WS-ROST-I9-DONE     PIC 9(6)  COMP  VALUE ZERO.
024800     03  WS-ROST-W4-DONE     PIC 9(6)  COMP  VALUE ZERO.
024900     03  WS-ROST-BG-DONE     PIC 9(6)  COMP  VALUE ZERO.
025000     03  WS-ROST-SCORE       PIC 9(3)  COMP.
025100     03  WS-ROST-MISSING     PIC X(30).
025200     03  WS-ROST-RATE        PIC S9(3)V99.
025300     03  FILLER              PIC X(10).
025400*
025500* 10/08/26 KLP - ROSTER DETAIL LINE WAS JUST NUMBER/NAME/SCORE,
025600* SPEC CALLS FOR THE FULL PERSONNEL LINE - STATUS, TYPE, DEPT,
025700* POSITION, HIRE DATE AND WHICH COMPLIANCE ITEMS ARE MISSING.
025800 01  WS-ROSTER-LINE.
025900     03  WS-RL-NUMBER        PIC X(8).
026000     03  FILLER              PIC X.
026100     03  WS-RL-NAME          PIC X(20).
026200     03  FILLER              PIC X.
026300     03  WS-RL-STATUS        PIC X.
026400     03  FILLER              PIC X.
026500     03  WS-RL-TYPE          PIC X.
026600     03  FILLER              PIC X.
026700     03  WS-RL-DEPT          PIC X(15).
026800     03  FILLER              PIC X.
026900     03  WS-RL-POSITION      PIC X(15).
027000     03  FILLER              PIC X.
027100     03  WS-RL-HIRE          PIC 9(8).
027200     03  FILLER              PIC X.
027300     03  WS-RL-SCORE         PIC ZZ9.
027400     03  FILLER              PIC X.
027500     03  WS-RL-MISSING       PIC X(30).
027600     03  FILLER              PIC X(23).
027700*
027800 01  WS-TIME-FIELDS.
027900     03  WS-TIM-TOTAL-HOURS  PIC S9(5)V99.
028000     03  WS-TIM-REG-HOURS    PIC S9(5)V99.
028100     03  WS-TIM-OT-HOURS     PIC S9(5)V99.
028200     03  WS-TIM-DAYS         PIC 9(3)  COMP.
028300     03  WS-TIM-AVG-PER-DAY  PIC S9(4)V99.
028400     03  WS-PREV-WORK-DATE   PIC 9(8).
028500     03  WS-TIM-GRAND-HOURS  PIC S9(7)V99  VALUE ZERO.
028600     03  WS-TIM-GRAND-AVG    PIC S9(4)V99  VALUE ZERO.
028700     03  FILLER              PIC X(10).
028800*
028900 01  WS-SUM-LINE.
029000     03  WS-SUM-TEXT         PIC X(45).
029100     03  WS-SUM-NUM          PIC -(9)9.99.
029200     03  FILLER              PIC X(74).
029300*
029400 PROCEDURE DIVISION.
029500*=====================
029600*
029700 AA000-MAIN                  SECTION.
029800*******************************************
029900     PERFORM  AA010-READ-CURRENT-PERIOD  THRU AA010-EXIT.
030000     PERFORM  BB000-LOAD-EMPLOYEE-TABLE  THRU BB000-EXIT.
030100*
030200     OPEN     EXTEND PY-SUMMARY-FILE.
030300     PERFORM  CC000-TAX-LIABILITY        THRU CC000-EXIT.
030400     PERFORM  BB200-ROSTER-COMPLIANCE    THRU BB200-EXIT.
030500     PERFORM  EE000-SALARY-ANALYSIS      THRU EE000-EXIT.
030600     PERFORM  FF000-TIME-SUMMARY         THRU FF000-EXIT.
030700     CLOSE    PY-SUMMARY-FILE.
030800     GOBACK.
030900*
031000 AA000-EXIT.  EXIT SECTION.
031100*
031200 AA010-READ-CURRENT-PERIOD   SECTION.
031300*******************************************
031400     OPEN     INPUT PY-PAY-PERIOD-FILE.
031500     MOVE     ZERO TO WS-PERIOD-ID.
031600 AA010-LOOP.
031700     READ     PY-PAY-PERIOD-FILE NEXT RECORD
031800         AT END
031900              GO TO AA010-DONE
032000     END-READ.
032100     MOVE     PRD-ID         TO WS-PERIOD-ID.
032200     MOVE     PRD-START-DATE TO WS-PERIOD-START.
032300     MOVE     PRD-END-DATE   TO WS-PERIOD-END.
032400     GO       TO AA010-LOOP.
032500 AA010-DONE.
032600     CLOSE    PY-PAY-PERIOD-FILE.
032700*
032800 AA010-EXIT.  EXIT SECTION.
032900*
033000 BB000-LOAD-EMPLOYEE-TABLE   SECTION.
033100*******************************************
033200     OPEN     INPUT PY-EMPLOYEE-FILE.
033300     MOVE     ZERO TO WS-EMP-TAB-COUNT.
033400 BB000-LOOP.
033500     READ     PY-EMPLOYEE-FILE NEXT RECORD
033600         AT END
033700              GO TO BB000-DONE
033800     END-READ.
033900     ADD      1 TO WS-EMP-TAB-COUNT.
034000     SET      WS-EMP-IX TO WS-EMP-TAB-COUNT.
034100     MOVE     EMP-NUMBER     TO WS-EMP-TAB-NUMBER (WS-EMP-IX).
034200     MOVE     EMP-FIRST-NAME TO WS-EMP-TAB-FIRST  (WS-EMP-IX).
034300     MOVE     EMP-LAST-NAME  TO WS-EMP-TAB-LAST   (WS-EMP-IX).
034400     IF       EMP-DEPARTMENT = SPACES
034500              MOVE "UNKNOWN" TO WS-EMP-TAB-DEPT (WS-EMP-IX)
034600     ELSE
034700              MOVE EMP-DEPARTMENT TO WS-EMP-TAB-DEPT (WS-EMP-IX)
034800     END-IF.
034900     MOVE     EMP-POSITION   TO WS-EMP-TAB-POSITION (WS-EMP-IX).
035000     MOVE     EMP-STATUS     TO WS-EMP-TAB-STATUS   (WS-EMP-IX).
035100     MOVE     EMP-EMPLOYMENT-TYPE TO WS-EMP-TAB-TYPE (WS-EMP-IX).
035200     MOVE     EMP-HIRE-DATE  TO WS-EMP-TAB-HIRE     (WS-EMP-IX).
035300     MOVE     EMP-COMPLIANCE-FLAGS TO WS-EMP-TAB-COMPLY (WS-EMP-IX).
035400*
035500* U9 - ANNUALISATION - SALARIED STAFF USE THE SALARY AS-IS,
035600* HOURLY STAFF ARE ANNUALISED ON DED-ANNUAL-HOURS (2080).
035700*
035800     IF       EMP-ANNUAL-SALARY > ZERO
035900              MOVE EMP-ANNUAL-SALARY TO WS-EMP-TAB-ANNUAL (WS-EMP-IX)
036000     ELSE
036100              COMPUTE WS-EMP-TAB-ANNUAL (WS-EMP-IX) ROUNDED =
036200                      EMP-HOURLY-RATE * DED-ANNUAL-HOURS
036300     END-IF.
036400     GO       TO BB000-LOOP.
036500 BB000-DONE.
036600     CLOSE    PY-EMPLOYEE-FILE.
036700*
036800 BB000-EXIT.  EXIT SECTION.
036900*
037000 BB200-ROSTER-COMPLIANCE     SECTION.
037100*******************************************
037200* U8 - ONE LINE PER EMPLOYEE FROM THE TABLE BUILT IN BB000,
037300* THEN THE ROSTER SUMMARY COUNTS AND COMPLETION RATES.
037400*
037500     MOVE     ZERO TO WS-ROST-TOTAL WS-ROST-ACTIVE WS-ROST-TERM
037600                       WS-ROST-FULL-TIME WS-ROST-PART-TIME
037700                       WS-ROST-I9-DONE WS-ROST-W4-DONE
037800                       WS-ROST-BG-DONE.
037900     MOVE     ZERO TO WS-DEPT-NAME-COUNT.
038000*
038100     MOVE     "EMPLOYEE ROSTER / COMPLIANCE (U8)" TO WS-SUM-TEXT.
038200     PERFORM  ZZ300-WRITE-HEADING THRU ZZ300-EXIT.
038300     PERFORM  BB201-ONE-EMPLOYEE THRU BB201-EXIT
038400         VARYING WS-EMP-IX FROM 1 BY 1
038500         UNTIL WS-EMP-IX > WS-EMP-TAB-COUNT.
038600*
038700     MOVE     "ROSTER SUMMARY" TO WS-SUM-TEXT.
038800     PERFORM  ZZ300-WRITE-HEADING THRU ZZ300-EXIT.
038900     MOVE     "TOTAL EMPLOYEES" TO WS-SUM-TEXT.
039000     MOVE     WS-ROST-TOTAL     TO WS-SUM-NUM.
039100     PERFORM  ZZ310-WRITE-LINE THRU ZZ310-EXIT.
039200     MOVE     "ACTIVE" TO WS-SUM-TEXT.
039300     MOVE     WS-ROST-ACTIVE TO WS-SUM-NUM.
039400     PERFORM  ZZ310-WRITE-LINE THRU ZZ310-EXIT.
039500     MOVE     "TERMINATED" TO WS-SUM-TEXT.
039600     MOVE     WS-ROST-TERM TO WS-SUM-NUM.
039700     PERFORM  ZZ310-WRITE-LINE THRU ZZ310-EXIT.
039800     MOVE     "FULL TIME" TO WS-SUM-TEXT.
039900     MOVE     WS-ROST-FULL-TIME TO WS-SUM-NUM.
040000     PERFORM  ZZ310-WRITE-LINE THRU ZZ310-EXIT.
040100     MOVE     "PART TIME" TO WS-SUM-TEXT.
040200     MOVE     WS-ROST-PART-TIME TO WS-SUM-NUM.
040300     PERFORM  ZZ310-WRITE-LINE THRU ZZ310-EXIT.
040400     MOVE     "DEPARTMENT COUNT" TO WS-SUM-TEXT.
040500     MOVE     WS-DEPT-NAME-COUNT TO WS-SUM-NUM.
040600     PERFORM  ZZ310-WRITE-LINE THRU ZZ310-EXIT.
040700*
040800     IF       WS-ROST-TOTAL > ZERO
040900              COMPUTE WS-ROST-RATE ROUNDED =
041000                      WS-ROST-I9-DONE * 100 / WS-ROST-TOTAL
041100              MOVE "I-9 COMPLETION RATE PCT" TO WS-SUM-TEXT
041200              MOVE WS-ROST-RATE TO WS-SUM-NUM
041300              PERFORM ZZ310-WRITE-LINE THRU ZZ310-EXIT
041400              COMPUTE WS-ROST-RATE ROUNDED =
041500                      WS-ROST-W4-DONE * 100 / WS-ROST-TOTAL
041600              MOVE "W-4 COMPLETION RATE PCT" TO WS-SUM-TEXT
041700              MOVE WS-ROST-RATE TO WS-SUM-NUM
041800              PERFORM ZZ310-WRITE-LINE THRU ZZ310-EXIT
041900              COMPUTE WS-ROST-RATE ROUNDED =
042000                      WS-ROST-BG-DONE * 100 / WS-ROST-TOTAL
042100              MOVE "BACKGROUND CHECK RATE PCT" TO WS-SUM-TEXT
042200              MOVE WS-ROST-RATE TO WS-SUM-NUM
042300              PERFORM ZZ310-WRITE-LINE THRU ZZ310-EXIT
042400     END-IF.
042500*
042600 BB200-EXIT.  EXIT SECTION.
042700*
042800 BB201-ONE-EMPLOYEE          SECTION.
042900*******************************************
043000     ADD      1 TO WS-ROST-TOTAL.
043100     IF       WS-EMP-TAB-STATUS (WS-EMP-IX) = "A"
043200              ADD 1 TO WS-ROST-ACTIVE.
043300     IF       WS-EMP-TAB-STATUS (WS-EMP-IX) = "T"
043400              ADD 1 TO WS-ROST-TERM.
043500     IF       WS-EMP-TAB-TYPE (WS-EMP-IX) = "F"
043600              ADD 1 TO WS-ROST-FULL-TIME.
043700     IF       WS-EMP-TAB-TYPE (WS-EMP-IX) = "P"
043800              ADD 1 TO WS-ROST-PART-TIME.
043900*
044000     MOVE     ZERO TO WS-ROST-SCORE.
044100     MOVE     SPACES TO WS-ROST-MISSING.
044200     PERFORM  BB210-SCORE-ONE-FLAG THRU BB210-EXIT
044300         VARYING WS-COMP-IX FROM 1 BY 1
044400         UNTIL WS-COMP-IX > 3.
044500*
044600     MOVE     SPACES TO WS-ROSTER-LINE.
044700     MOVE     WS-EMP-TAB-NUMBER   (WS-EMP-IX) TO WS-RL-NUMBER.
044800     MOVE     WS-EMP-TAB-LAST     (WS-EMP-IX) TO WS-RL-NAME.
044900     MOVE     WS-EMP-TAB-STATUS   (WS-EMP-IX) TO WS-RL-STATUS.
045000     MOVE     WS-EMP-TAB-TYPE     (WS-EMP-IX) TO WS-RL-TYPE.
045100     MOVE     WS-EMP-TAB-DEPT     (WS-EMP-IX) TO WS-RL-DEPT.
045200     MOVE     WS-EMP-TAB-POSITION (WS-EMP-IX) TO WS-RL-POSITION.
045300     MOVE     WS-EMP-TAB-HIRE     (WS-EMP-IX) TO WS-RL-HIRE.
045400     MOVE     WS-ROST-SCORE               TO WS-RL-SCORE.
045500     MOVE     WS-ROST-MISSING             TO WS-RL-MISSING.
045600     WRITE    PY-SUMMARY-LINE FROM WS-ROSTER-LINE.
045700*
045800     PERFORM  BB220-ADD-DEPT-NAME THRU BB220-EXIT.
045900*
046000 BB201-EXIT.  EXIT SECTION.
046100*
046200 BB210-SCORE-ONE-FLAG        SECTION.
046300*******************************************
046400* U8 - COMPLIANCE SCORE - I-9/W-4/BGCHECK WORTH 33/33/34 EACH,
046500* SCORED OFF THE TABLE ADDED TO WSPYEMP FOR THIS PURPOSE.
046600*
046700     IF       WS-EMP-TAB-COMP-FLAG (WS-EMP-IX WS-COMP-IX) = "Y"
046800              ADD  WS-COMP-WEIGHT (WS-COMP-IX) TO WS-ROST-SCORE
046900              EVALUATE WS-COMP-IX
047000                  WHEN 1  ADD 1 TO WS-ROST-I9-DONE
047100                  WHEN 2  ADD 1 TO WS-ROST-W4-DONE
047200                  WHEN 3  ADD 1 TO WS-ROST-BG-DONE
047300              END-EVALUATE
047400     ELSE
047500              STRING WS-ROST-MISSING   DELIMITED BY SPACE
047600                     WS-COMP-NAME (WS-COMP-IX) DELIMITED BY SPACE
047700                     " "               DELIMITED BY SIZE
047800                     INTO WS-ROST-MISSING
047900     END-IF.
048000*
048100 BB210-EXIT.  EXIT SECTION.
048200*
048300 BB220-ADD-DEPT-NAME         SECTION.
048400*******************************************
048500* BUILDS THE DISTINCT-DEPARTMENT LIST USED BY U9 BELOW.
048600*
048700     SET      WS-DEPT-IX TO 1.
048800 BB220-SEARCH.
048900     IF       WS-DEPT-IX > WS-DEPT-NAME-COUNT
049000              ADD 1 TO WS-DEPT-NAME-COUNT
049100              SET WS-DEPT-IX TO WS-DEPT-NAME-COUNT
049200              MOVE WS-EMP-TAB-DEPT (WS-EMP-IX)
049300                   TO WS-DEPT-NAME (WS-DEPT-IX)
049400              GO TO BB220-EXIT.
049500     IF       WS-DEPT-NAME (WS-DEPT-IX) = WS-EMP-TAB-DEPT (WS-EMP-IX)
049600              GO TO BB220-EXIT.
049700     SET      WS-DEPT-IX UP BY 1.
049800     GO       TO BB220-SEARCH.
049900*
050000 BB220-EXIT.  EXIT SECTION.
050100*
050200 CC000-TAX-LIABILITY         SECTION.
050300*******************************************
050400* U7 - MATCHES PYPAY AGAINST PYEMP FOR DEPARTMENT (SAME ONE-
050500* WAY ADVANCE TECHNIQUE AS PY200) AND ACCUMULATES THE OVERALL
050600* AND PER-DEPARTMENT TAX TOTALS.
050700*
050800     OPEN     INPUT PY-PAYROLL-FILE PY-EMPLOYEE-FILE.
050900     MOVE     ZERO TO WS-TAXDEPT-COUNT.
051000     PERFORM  ZZ200-READ-NEXT-EMP THRU ZZ200-EXIT.
051100     PERFORM  CC010-MATCH-LOOP THRU CC010-EXIT
051200         UNTIL WS-PAY-EOF.
051300     CLOSE    PY-PAYROLL-FILE PY-EMPLOYEE-FILE.
051400*
051500     COMPUTE  WS-SS-EMPLOYER = WS-TOT-SS-EMP.
051600     COMPUTE  WS-MEDICARE-EMPLOYER = WS-TOT-MEDICARE-EMP.
051700     COMPUTE  WS-SUTA ROUNDED = WS-TOT-WAGES * DED-SUTA-RATE.
051800     COMPUTE  WS-TOT-EMPLOYEE-TAX =
051900              WS-TOT-FED + WS-TOT-STATE + WS-TOT-SS-EMP
052000              + WS-TOT-MEDICARE-EMP.
052100     COMPUTE  WS-TOT-EMPLOYER-TAX =
052200              WS-SS-EMPLOYER + WS-MEDICARE-EMPLOYER + WS-SUTA.
052300     COMPUTE  WS-TOT-LIABILITY =
052400              WS-TOT-EMPLOYEE-TAX + WS-TOT-EMPLOYER-TAX
052500              + WS-TOT-FED + WS-TOT-STATE.
052600*
052700     PERFORM  CC090-PRINT-TAX-REPORT THRU CC090-EXIT.
052800*
052900 CC000-EXIT.  EXIT SECTION.
053000*
053100 CC010-MATCH-LOOP            SECTION.
053200*******************************************
053300     READ     PY-PAYROLL-FILE NEXT RECORD
053400         AT END
053500              SET WS-PAY-EOF TO TRUE
053600              GO TO CC010-EXIT
053700     END-READ.
053800*
053900 CC010-MATCH-EMP.
054000     IF       WS-EMP-EOF OR EMP-NUMBER < PAY-EMP-NUMBER
054100              IF   NOT WS-EMP-EOF
054200                   PERFORM ZZ200-READ-NEXT-EMP THRU ZZ200-EXIT
054300                   GO TO CC010-MATCH-EMP
054400              END-IF
054500              MOVE "UNKNOWN" TO WS-CURRENT-DEPT
054600     ELSE
054700              IF   EMP-DEPARTMENT = SPACES
054800                   MOVE "UNKNOWN" TO WS-CURRENT-DEPT
054900              ELSE
055000                   MOVE EMP-DEPARTMENT TO WS-CURRENT-DEPT
055100              END-IF
055200     END-IF.
055300*
055400     ADD      1 TO WS-TAX-EMP-COUNT.
055500     ADD      PAY-GROSS-PAY    TO WS-TOT-WAGES.
055600     ADD      PAY-FED-TAX      TO WS-TOT-FED.
055700     ADD      PAY-STATE-TAX    TO WS-TOT-STATE.
055800     ADD      PAY-SOC-SEC-TAX  TO WS-TOT-SS-EMP.
055900     ADD      PAY-MEDICARE-TAX TO WS-TOT-MEDICARE-EMP.
056000*
056100     PERFORM  CC020-FIND-OR-ADD-DEPT THRU CC020-EXIT.
056200     ADD      1 TO TD-COUNT    (WS-TD-IX).
056300     ADD      PAY-GROSS-PAY    TO TD-WAGES    (WS-TD-IX).
056400     ADD      PAY-FED-TAX      TO TD-FED      (WS-TD-IX).
056500     ADD      PAY-STATE-TAX    TO TD-STATE    (WS-TD-IX).
056600     ADD      PAY-SOC-SEC-TAX  TO TD-SS       (WS-TD-IX).
056700     ADD      PAY-MEDICARE-TAX TO TD-MEDICARE (WS-TD-IX).
056800*
056900 CC010-EXIT.  EXIT SECTION.
057000*
057100 CC020-FIND-OR-ADD-DEPT      SECTION.
057200*******************************************
057300     SET      WS-TD-IX TO 1.
057400 CC020-SEARCH.
057500     IF       WS-TD-IX > WS-TAXDEPT-COUNT
057600              ADD  1 TO WS-TAXDEPT-COUNT
057700              SET  WS-TD-IX TO WS-TAXDEPT-COUNT
057800              MOVE WS-CURRENT-DEPT TO TD-NAME (WS-TD-IX)
057900              MOVE ZERO TO TD-COUNT (WS-TD-IX) TD-WAGES (WS-TD-IX)
058000                           TD-FED (WS-TD-IX)   TD-STATE (WS-TD-IX)
058100                           TD-SS (WS-TD-IX)    TD-MEDICARE (WS-TD-IX)
058200              GO TO CC020-EXIT.
058300     IF       TD-NAME (WS-TD-IX) = WS-CURRENT-DEPT
058400              GO TO CC020-EXIT.
058500     SET      WS-TD-IX UP BY 1.
058600     GO       TO CC020-SEARCH.
058700*
058800 CC020-EXIT.  EXIT SECTION.
058900*
059000 CC090-PRINT-TAX-REPORT      SECTION.
059100*******************************************
059200     MOVE     "TAX LIABILITY SUMMARY (U7)" TO WS-SUM-TEXT.
059300     PERFORM  ZZ300-WRITE-HEADING THRU ZZ300-EXIT.
059400     MOVE     "PAY PERIOD" TO WS-SUM-TEXT.
059500     MOVE     WS-PERIOD-ID TO WS-SUM-NUM.
059600     PERFORM  ZZ310-WRITE-LINE THRU ZZ310-EXIT.
059700     MOVE     "FEDERAL INCOME TAX" TO WS-SUM-TEXT.
059800     MOVE     WS-TOT-FED TO WS-SUM-NUM.
059900     PERFORM  ZZ310-WRITE-LINE THRU ZZ310-EXIT.
060000     MOVE     "STATE INCOME TAX" TO WS-SUM-TEXT.
060100     MOVE     WS-TOT-STATE TO WS-SUM-NUM.
060200     PERFORM  ZZ310-WRITE-LINE THRU ZZ310-EXIT.
060300     MOVE     "SOCIAL SECURITY - EMPLOYEE" TO WS-SUM-TEXT.
060400     MOVE     WS-TOT-SS-EMP TO WS-SUM-NUM.
060500     PERFORM  ZZ310-WRITE-LINE THRU ZZ310-EXIT.
060600     MOVE     "SOCIAL SECURITY - EMPLOYER" TO WS-SUM-TEXT.
060700     MOVE     WS-SS-EMPLOYER TO WS-SUM-NUM.
060800     PERFORM  ZZ310-WRITE-LINE THRU ZZ310-EXIT.
060900     MOVE     "MEDICARE - EMPLOYEE" TO WS-SUM-TEXT.
061000     MOVE     WS-TOT-MEDICARE-EMP TO WS-SUM-NUM.
061100     PERFORM  ZZ310-WRITE-LINE THRU ZZ310-EXIT.
061200     MOVE     "MEDICARE - EMPLOYER" TO WS-SUM-TEXT.
061300     MOVE     WS-MEDICARE-EMPLOYER TO WS-SUM-NUM.
061400     PERFORM  ZZ310-WRITE-LINE THRU ZZ310-EXIT.
061500     MOVE     "STATE UNEMPLOYMENT (SUTA)" TO WS-SUM-TEXT.
061600     MOVE     WS-SUTA TO WS-SUM-NUM.
061700     PERFORM  ZZ310-WRITE-LINE THRU ZZ310-EXIT.
061800     MOVE     "TOTAL EMPLOYEE TAXES" TO WS-SUM-TEXT.
061900     MOVE     WS-TOT-EMPLOYEE-TAX TO WS-SUM-NUM.
062000     PERFORM  ZZ310-WRITE-LINE THRU ZZ310-EXIT.
062100     MOVE     "TOTAL EMPLOYER TAXES" TO WS-SUM-TEXT.
062200     MOVE     WS-TOT-EMPLOYER-TAX TO WS-SUM-NUM.
062300     PERFORM  ZZ310-WRITE-LINE THRU ZZ310-EXIT.
062400     MOVE     "TOTAL TAX LIABILITY" TO WS-SUM-TEXT.
062500     MOVE     WS-TOT-LIABILITY TO WS-SUM-NUM.
062600     PERFORM  ZZ310-WRITE-LINE THRU ZZ310-EXIT.
062700     MOVE     "TOTAL WAGES" TO WS-SUM-TEXT.
062800     MOVE     WS-TOT-WAGES TO WS-SUM-NUM.
062900     PERFORM  ZZ310-WRITE-LINE THRU ZZ310-EXIT.
063000     MOVE     "DISTINCT EMPLOYEES TAXED" TO WS-SUM-TEXT.
063100     MOVE     WS-TAX-EMP-COUNT TO WS-SUM-NUM.
063200     PERFORM  ZZ310-WRITE-LINE THRU ZZ310-EXIT.
063300*
063400     MOVE     "TAX LIABILITY BY DEPARTMENT" TO WS-SUM-TEXT.
063500     PERFORM  ZZ300-WRITE-HEADING THRU ZZ300-EXIT.
063600     PERFORM  CC095-PRINT-ONE-DEPT THRU CC095-EXIT
063700         VARYING WS-TD-IX FROM 1 BY 1
063800         UNTIL WS-TD-IX > WS-TAXDEPT-COUNT.
063900*
064000 CC090-EXIT.  EXIT SECTION.
064100*
064200 CC095-PRINT-ONE-DEPT        SECTION.
064300*******************************************
064400     MOVE     SPACES TO WS-SUM-LINE.
064500     STRING   TD-NAME (WS-TD-IX) DELIMITED BY SIZE
064600              INTO WS-SUM-TEXT.
064700     MOVE     TD-COUNT (WS-TD-IX) TO WS-SUM-NUM.
064800     WRITE    PY-SUMMARY-LINE FROM WS-SUM-LINE.
064900     MOVE     "  DEPT WAGES" TO WS-SUM-TEXT.
065000     MOVE     TD-WAGES (WS-TD-IX) TO WS-SUM-NUM.
065100     PERFORM  ZZ310-WRITE-LINE THRU ZZ310-EXIT.
065200     MOVE     "  DEPT FEDERAL TAX" TO WS-SUM-TEXT.
065300     MOVE     TD-FED (WS-TD-IX) TO WS-SUM-NUM.
065400     PERFORM  ZZ310-WRITE-LINE THRU ZZ310-EXIT.
065500     MOVE     "  DEPT STATE TAX" TO WS-SUM-TEXT.
065600     MOVE     TD-STATE (WS-TD-IX) TO WS-SUM-NUM.
065700     PERFORM  ZZ310-WRITE-LINE THRU ZZ310-EXIT.
065800     MOVE     "  DEPT SOCIAL SECURITY" TO WS-SUM-TEXT.
065900     MOVE     TD-SS (WS-TD-IX) TO WS-SUM-NUM.
066000     PERFORM  ZZ310-WRITE-LINE THRU ZZ310-EXIT.
066100     MOVE     "  DEPT MEDICARE" TO WS-SUM-TEXT.
066200     MOVE     TD-MEDICARE (WS-TD-IX) TO WS-SUM-NUM.
066300     PERFORM  ZZ310-WRITE-LINE THRU ZZ310-EXIT.
066400*
066500 CC095-EXIT.  EXIT SECTION.
066600*
066700 EE000-SALARY-ANALYSIS       SECTION.
066800*******************************************
066900* U9 - PER DEPARTMENT COUNT/MIN/MAX/AVERAGE/MEDIAN/TOTAL/RANGE,
067000* THEN ONE OVERALL LINE ACROSS EVERY EMPLOYEE IN THE TABLE.
067100*
067200     MOVE     "SALARY ANALYSIS BY DEPARTMENT (U9)" TO WS-SUM-TEXT.
067300     PERFORM  ZZ300-WRITE-HEADING THRU ZZ300-EXIT.
067400     PERFORM  EE010-ONE-DEPARTMENT THRU EE010-EXIT
067500         VARYING WS-DEPT-IX FROM 1 BY 1
067600         UNTIL WS-DEPT-IX > WS-DEPT-NAME-COUNT.
067700*
067800     MOVE     "ALL DEPARTMENTS" TO WS-CURRENT-DEPT.
067900     MOVE     ZERO TO WS-SAL-WORK-COUNT.
068000     PERFORM  EE020-COLLECT-ALL THRU EE020-EXIT
068100         VARYING WS-EMP-IX FROM 1 BY 1
068200         UNTIL WS-EMP-IX > WS-EMP-TAB-COUNT.
068300     PERFORM  EE050-SORT-AND-PRINT THRU EE050-EXIT.
068400*
068500 EE000-EXIT.  EXIT SECTION.
068600*
068700 EE010-ONE-DEPARTMENT        SECTION.
068800*******************************************
068900     MOVE     WS-DEPT-NAME (WS-DEPT-IX) TO WS-CURRENT-DEPT.
069000     MOVE     ZERO TO WS-SAL-WORK-COUNT.
069100     PERFORM  EE015-COLLECT-DEPT THRU EE015-EXIT
069200         VARYING WS-EMP-IX FROM 1 BY 1
069300         UNTIL WS-EMP-IX > WS-EMP-TAB-COUNT.
069400     PERFORM  EE050-SORT-AND-PRINT THRU EE050-EXIT.
069500*
069600 EE010-EXIT.  EXIT SECTION.
069700*
069800 EE015-COLLECT-DEPT          SECTION.
069900*******************************************
070000     IF       WS-EMP-TAB-DEPT (WS-EMP-IX) = WS-CURRENT-DEPT
070100              ADD  1 TO WS-SAL-WORK-COUNT
070200              SET  WS-SAL-IX TO WS-SAL-WORK-COUNT
070300              MOVE WS-EMP-TAB-ANNUAL (WS-EMP-IX)
070400                   TO WS-SAL-AMT (WS-SAL-IX)
070500     END-IF.
070600*
070700 EE015-EXIT.  EXIT SECTION.
070800*
070900 EE020-COLLECT-ALL           SECTION.
071000*******************************************
071100     ADD      1 TO WS-SAL-WORK-COUNT.
071200     SET      WS-SAL-IX TO WS-SAL-WORK-COUNT.
071300     MOVE     WS-EMP-TAB-ANNUAL (WS-EMP-IX) TO WS-SAL-AMT (WS-SAL-IX).
071400*
071500 EE020-EXIT.  EXIT SECTION.
071600*
071700 EE050-SORT-AND-PRINT        SECTION.
071800*******************************************
071900     IF       WS-SAL-WORK-COUNT = ZERO
072000              GO TO EE050-EXIT.
072100     IF       WS-SAL-WORK-COUNT > 1
072200              PERFORM EE060-BUBBLE-OUTER THRU EE060-EXIT
072300                  VARYING WS-SAL-OUTER FROM 1 BY 1
072400                  UNTIL WS-SAL-OUTER > WS-SAL-WORK-COUNT - 1
072500     END-IF.
072600*
072700     SET      WS-SAL-IX TO 1.
072800     MOVE     WS-SAL-AMT (WS-SAL-IX) TO WS-SAL-MIN.
072900     SET      WS-SAL-IX TO WS-SAL-WORK-COUNT.
073000     MOVE     WS-SAL-AMT (WS-SAL-IX) TO WS-SAL-MAX.
073100     COMPUTE  WS-SAL-RANGE = WS-SAL-MAX - WS-SAL-MIN.
073200*
073300     MOVE     ZERO TO WS-SAL-TOTAL.
073400     PERFORM  EE070-SUM-ONE THRU EE070-EXIT
073500         VARYING WS-SAL-IX FROM 1 BY 1
073600         UNTIL WS-SAL-IX > WS-SAL-WORK-COUNT.
073700     COMPUTE  WS-SAL-AVG ROUNDED = WS-SAL-TOTAL / WS-SAL-WORK-COUNT.
073800*
073900     DIVIDE   WS-SAL-WORK-COUNT BY 2 GIVING WS-SAL-MID
074000              REMAINDER WS-SAL-MID-REM.
074100     IF       WS-SAL-MID-REM = 1
074200              SET  WS-SAL-IX TO WS-SAL-MID
074300              SET  WS-SAL-IX UP BY 1
074400              MOVE WS-SAL-AMT (WS-SAL-IX) TO WS-SAL-MEDIAN
074500     ELSE
074600              SET  WS-SAL-IX TO WS-SAL-MID
074700              COMPUTE WS-SAL-MEDIAN ROUNDED =
074800                      (WS-SAL-AMT (WS-SAL-IX)
074900                      + WS-SAL-AMT (WS-SAL-IX + 1)) / 2
075000     END-IF.
075100*
075200     MOVE     SPACES TO WS-SUM-LINE.
075300     MOVE     WS-CURRENT-DEPT TO WS-SUM-TEXT.
075400     MOVE     WS-SAL-WORK-COUNT TO WS-SUM-NUM.
075500     WRITE    PY-SUMMARY-LINE FROM WS-SUM-LINE.
075600     MOVE     "  MINIMUM SALARY" TO WS-SUM-TEXT.
075700     MOVE     WS-SAL-MIN TO WS-SUM-NUM.
075800     PERFORM  ZZ310-WRITE-LINE THRU ZZ310-EXIT.
075900     MOVE     "  MAXIMUM SALARY" TO WS-SUM-TEXT.
076000     MOVE     WS-SAL-MAX TO WS-SUM-NUM.
076100     PERFORM  ZZ310-WRITE-LINE THRU ZZ310-EXIT.
076200     MOVE     "  RANGE" TO WS-SUM-TEXT.
076300     MOVE     WS-SAL-RANGE TO WS-SUM-NUM.
076400     PERFORM  ZZ310-WRITE-LINE THRU ZZ310-EXIT.
076500     MOVE     "  AVERAGE" TO WS-SUM-TEXT.
076600     MOVE     WS-SAL-AVG TO WS-SUM-NUM.
076700     PERFORM  ZZ310-WRITE-LINE THRU ZZ310-EXIT.
076800     MOVE     "  MEDIAN" TO WS-SUM-TEXT.
076900     MOVE     WS-SAL-MEDIAN TO WS-SUM-NUM.
077000     PERFORM  ZZ310-WRITE-LINE THRU ZZ310-EXIT.
077100     MOVE     "  TOTAL ANNUALISED COST" TO WS-SUM-TEXT.
077200     MOVE     WS-SAL-TOTAL TO WS-SUM-NUM.
077300     PERFORM  ZZ310-WRITE-LINE THRU ZZ310-EXIT.
077400*
077500 EE050-EXIT.  EXIT SECTION.
077600*
077700 EE060-BUBBLE-OUTER          SECTION.
077800*******************************************
077900     PERFORM  EE065-BUBBLE-INNER THRU EE065-EXIT
078000         VARYING WS-SAL-INNER FROM 1 BY 1
078100         UNTIL WS-SAL-INNER > WS-SAL-WORK-COUNT - WS-SAL-OUTER.
078200*
078300 EE060-EXIT.  EXIT SECTION.
078400*
078500 EE065-BUBBLE-INNER          SECTION.
078600*******************************************
078700     IF       WS-SAL-AMT (WS-SAL-INNER) > WS-SAL-AMT (WS-SAL-INNER + 1)
078800              MOVE WS-SAL-AMT (WS-SAL-INNER) TO WS-SAL-TEMP
078900              MOVE WS-SAL-AMT (WS-SAL-INNER + 1)
079000                   TO WS-SAL-AMT (WS-SAL-INNER)
079100              MOVE WS-SAL-TEMP TO WS-SAL-AMT (WS-SAL-INNER + 1)
079200     END-IF.
079300*
079400 EE065-EXIT.  EXIT SECTION.
079500*
079600 EE070-SUM-ONE                SECTION.
079700*******************************************
079800     ADD      WS-SAL-AMT (WS-SAL-IX) TO WS-SAL-TOTAL.
079900*
080000 EE070-EXIT.  EXIT SECTION.
080100*
080200 FF000-TIME-SUMMARY          SECTION.
080300*******************************************
080400* U10 - MATCHES PYHRS AGAINST PYEMP (SAME TECHNIQUE AS PY100
080500* CC050, MINUS THE PAYROLL EDITS - THIS IS READ-ONLY REPORTING).
080600*
080700     OPEN     INPUT PY-TIME-ENTRY-FILE PY-EMPLOYEE-FILE.
080800     MOVE     ZERO TO WS-TIM-GRAND-HOURS.
080900     MOVE     "TIME SUMMARY (U10)" TO WS-SUM-TEXT.
081000     PERFORM  ZZ300-WRITE-HEADING THRU ZZ300-EXIT.
081100     PERFORM  ZZ400-READ-NEXT-EMP2 THRU ZZ400-EXIT.
081200     PERFORM  ZZ410-READ-NEXT-HRS2 THRU ZZ410-EXIT.
081300     PERFORM  FF010-ONE-EMPLOYEE THRU FF010-EXIT
081400         UNTIL WS-EMP-EOF.
081500     CLOSE    PY-TIME-ENTRY-FILE PY-EMPLOYEE-FILE.
081600*
081700     MOVE     "TIME SUMMARY GRAND TOTALS" TO WS-SUM-TEXT.
081800     PERFORM  ZZ300-WRITE-HEADING THRU ZZ300-EXIT.
081900     MOVE     "TOTAL HOURS ALL EMPLOYEES" TO WS-SUM-TEXT.
082000     MOVE     WS-TIM-GRAND-HOURS TO WS-SUM-NUM.
082100     PERFORM  ZZ310-WRITE-LINE THRU ZZ310-EXIT.
082200     IF       WS-EMP-TAB-COUNT > ZERO
082300              COMPUTE WS-TIM-GRAND-AVG ROUNDED =
082400                      WS-TIM-GRAND-HOURS / WS-EMP-TAB-COUNT
082500              MOVE "AVERAGE HOURS PER EMPLOYEE" TO WS-SUM-TEXT
082600              MOVE WS-TIM-GRAND-AVG TO WS-SUM-NUM
082700              PERFORM ZZ310-WRITE-LINE THRU ZZ310-EXIT
082800     END-IF.
082900*
083000 FF000-EXIT.  EXIT SECTION.
083100*
083200 FF010-ONE-EMPLOYEE          SECTION.
083300*******************************************
083400     MOVE     ZERO TO WS-TIM-TOTAL-HOURS WS-TIM-REG-HOURS
083500                       WS-TIM-OT-HOURS   WS-TIM-DAYS.
083600     MOVE     ZERO TO WS-PREV-WORK-DATE.
083700     PERFORM  FF020-CONSUME-HRS THRU FF020-EXIT
083800         UNTIL WS-HRS-EOF OR HRS-EMP-NUMBER NOT = EMP-NUMBER.
083900*
084000     ADD      WS-TIM-TOTAL-HOURS TO WS-TIM-GRAND-HOURS.
084100     IF       WS-TIM-DAYS > ZERO
084200              COMPUTE WS-TIM-AVG-PER-DAY ROUNDED =
084300                      WS-TIM-TOTAL-HOURS / WS-TIM-DAYS
084400     ELSE
084500              MOVE ZERO TO WS-TIM-AVG-PER-DAY
084600     END-IF.
084700*
084800     MOVE     SPACES TO WS-SUM-LINE.
084900     MOVE     EMP-NUMBER TO WS-SUM-TEXT.
085000     MOVE     WS-TIM-TOTAL-HOURS TO WS-SUM-NUM.
085100     WRITE    PY-SUMMARY-LINE FROM WS-SUM-LINE.
085200     MOVE     "  REGULAR HOURS" TO WS-SUM-TEXT.
085300     MOVE     WS-TIM-REG-HOURS TO WS-SUM-NUM.
085400     PERFORM  ZZ310-WRITE-LINE THRU ZZ310-EXIT.
085500     MOVE     "  OVERTIME HOURS" TO WS-SUM-TEXT.
085600     MOVE     WS-TIM-OT-HOURS TO WS-SUM-NUM.
085700     PERFORM  ZZ310-WRITE-LINE THRU ZZ310-EXIT.
085800     MOVE     "  DAYS WORKED" TO WS-SUM-TEXT.
085900     MOVE     WS-TIM-DAYS TO WS-SUM-NUM.
086000     PERFORM  ZZ310-WRITE-LINE THRU ZZ310-EXIT.
086100     MOVE     "  AVERAGE HOURS PER DAY" TO WS-SUM-TEXT.
086200     MOVE     WS-TIM-AVG-PER-DAY TO WS-SUM-NUM.
086300     PERFORM  ZZ310-WRITE-LINE THRU ZZ310-EXIT.
086400*
086500     PERFORM  ZZ400-READ-NEXT-EMP2 THRU ZZ400-EXIT.
086600*
086700 FF010-EXIT.  EXIT SECTION.
086800*
086900 FF020-CONSUME-HRS           SECTION.
087000*******************************************
087100     IF       HRS-EMP-NUMBER < EMP-NUMBER
087200              PERFORM ZZ410-READ-NEXT-HRS2 THRU ZZ410-EXIT
087300              GO TO FF020-EXIT.
087400     IF       NOT HRS-APPROVED
087500              GO TO FF020-NEXT.
087600     IF       HRS-WORK-DATE = WS-PREV-WORK-DATE
087700              GO TO FF020-NEXT.
087800     ADD      HRS-TOTAL-HOURS     TO WS-TIM-TOTAL-HOURS.
087900     ADD      HRS-REGULAR-HOURS   TO WS-TIM-REG-HOURS.
088000     ADD      HRS-OVERTIME-HOURS  TO WS-TIM-OT-HOURS.
088100     ADD      1                   TO WS-TIM-DAYS.
088200     MOVE     HRS-WORK-DATE       TO WS-PREV-WORK-DATE.
088300*
088400 FF020-NEXT.
088500     PERFORM  ZZ410-READ-NEXT-HRS2 THRU ZZ410-EXIT.
088600*
088700 FF020-EXIT.  EXIT SECTION.
088800*
088900 ZZ200-READ-NEXT-EMP         SECTION.
089000*******************************************
089100     READ     PY-EMPLOYEE-FILE NEXT RECORD
089200         AT END
089300              SET WS-EMP-EOF TO TRUE
089400     END-READ.
089500*
089600 ZZ200-EXIT.  EXIT SECTION.
089700*
089800 ZZ300-WRITE-HEADING         SECTION.
089900*******************************************
090000* CALLER MOVES THE HEADING TEXT TO WS-SUM-TEXT BEFORE CALLING -
090100* ONLY THE NUMBER FIELD IS BLANKED HERE SO A STALE AMOUNT LEFT
090200* OVER FROM THE PRIOR DETAIL LINE DOES NOT BLEED INTO THE
090300* HEADING ROW.  10/08/2026 KLP - FIXED, WAS CLEARING
090400* WS-SUM-TEXT TOO AND BLANKING EVERY HEADING CALLERS SET.
090500*
090600     MOVE     SPACES TO WS-SUM-NUM.
090700     WRITE    PY-SUMMARY-LINE FROM WS-SUM-LINE.
090800*
090900 ZZ300-EXIT.  EXIT SECTION.
091000*
091100 ZZ310-WRITE-LINE            SECTION.
091200*******************************************
091300* CALLER MOVES WS-SUM-TEXT / WS-SUM-NUM BEFORE CALLING - THE
091400* REST OF WS-SUM-LINE IS ALREADY SPACES FROM THE LAST HEADING.
091500*
091600     WRITE    PY-SUMMARY-LINE FROM WS-SUM-LINE.
091700*
091800 ZZ310-EXIT.  EXIT SECTION.
091900*
092000 ZZ400-READ-NEXT-EMP2        SECTION.
092100*******************************************
092200     READ     PY-EMPLOYEE-FILE NEXT RECORD
092300         AT END
092400              SET WS-EMP-EOF TO TRUE
092500     END-READ.
092600*
092700 ZZ400-EXIT.  EXIT SECTION.
092800*
092900 ZZ410-READ-NEXT-HRS2        SECTION.
093000*******************************************
093100     READ     PY-TIME-ENTRY-FILE NEXT RECORD
093200         AT END
093300              SET WS-HRS-EOF TO TRUE
093400     END-READ.
093500*
093600 ZZ410-EXIT.  EXIT SECTION.
093700*
