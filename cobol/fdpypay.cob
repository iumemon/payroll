000100*
000200 FD  PY-PAYROLL-FILE
000300     LABEL RECORDS ARE STANDARD.
000400     COPY "WSPYPAY.COB".
000500*
