000100*****************************************************
000200*                                                   *
000300*   RECORD DEFINITION FOR PAYROLL ERROR/EXCEPTION  *
000400*              FILE                                 *
000500*        SEQUENTIAL, WRITE-ONLY                     *
000600*****************************************************
000700*  FILE SIZE 100 BYTES.
000800*
000900* ONE LINE PER SKIPPED EMPLOYEE, FAILED EDIT OR PERIOD
001000* WARNING RAISED BY PY010/PY100.  KEPT DELIBERATELY
001100* FLAT - THIS IS FOR THE OPERATOR TO READ, NOT FOR
001200* ANOTHER PROGRAM TO RE-PROCESS.
001300*
001400* 24/11/25 VBC - CREATED.
001500*
001600 01  PY-ERROR-RECORD.
001700     03  ERR-EMP-NUMBER          PIC X(20).
001800     03  ERR-PERIOD-ID           PIC 9(5).
001900     03  ERR-CODE                PIC X(6).
002000     03  ERR-MESSAGE             PIC X(65).
002100     03  FILLER                  PIC X(4).
002200*
