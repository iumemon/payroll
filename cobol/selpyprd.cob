000100*
000200* SELECT FOR PAY PERIOD FILE - CALENDAR OF PERIODS USED
000300* AS RUN PARAMETERS.  READ WHOLE ON EVERY RUN, SMALL FILE.
000400*
000500* 18/11/25 VBC - CREATED.
000600*
000700     SELECT PY-PAY-PERIOD-FILE ASSIGN       "PYPRD"
000800                                ORGANIZATION LINE SEQUENTIAL
000900                                STATUS       PY-PRD-STATUS.
001000*
