000100*
000200 FD  PY-ERROR-FILE
000300     LABEL RECORDS ARE STANDARD.
000400     COPY "WSPYERR.COB".
000500*
