000100*
000200* SELECT FOR PAYROLL RESULT FILE - WRITTEN BY PY100,
000300* READ BACK BY PY200/PY300 FOR REPORTING.
000400*
000500* 20/11/25 VBC - CREATED.
000600*
000700     SELECT PY-PAYROLL-FILE    ASSIGN       "PYPAY"
000800                                ORGANIZATION LINE SEQUENTIAL
000900                                STATUS       PY-PAY-STATUS.
001000*
