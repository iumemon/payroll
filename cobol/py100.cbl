000100*****************************************************************
000200*                                                                *
000300*                 PAYROLL - MAIN BATCH CALCULATION                *
000400*                                                                *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000      PROGRAM-ID.       PY100.
001100**
001200*    AUTHOR.           R J HOLLOWAY, PAYROLL SECTION.
001300**
001400*    INSTALLATION.     APPLEWOOD COMPUTERS.
001500**
001600*    DATE-WRITTEN.     20/11/1987.
001700**
001800*    DATE-COMPILED.
001900**
002000*    SECURITY.         COPYRIGHT (C) 1987-2026 & LATER,
002100*                      APPLEWOOD COMPUTERS ACCOUNTING SYSTEM.
002200*                      DISTRIBUTED UNDER THE GNU GENERAL
002300*                      PUBLIC LICENSE.  SEE FILE COPYING.
002400**
002500*    REMARKS.          MAIN PAYROLL RUN.  MATCHES THE EMPLOYEE
002600*                      MASTER AGAINST THE TIME ENTRY FILE (BOTH
002700*                      SORTED BY EMP-NUMBER), DERIVES WORKED
002800*                      HOURS FOR THE CURRENT PAY PERIOD, RUNS
002900*                      GROSS-TO-NET, WRITES ONE PYPAY RECORD
003000*                      PER EMPLOYEE PROCESSED AND ACCUMULATES
003100*                      THE BATCH CONTROL TOTALS ONTO PYSUM.
003200*                      THE CURRENT PERIOD IS THE LAST RECORD ON
003300*                      PYPRD (SEE PY010 REMARKS - SAME RULE).
003400**
003500*    CALLED MODULES.   NONE.
003600**
003700*    FILES USED.       PYEMP.   EMPLOYEE MASTER      (INPUT).
003800*                      PYHRS.   TIME ENTRY FILE       (INPUT).
003900*                      PYPRD.   PAY PERIOD CALENDAR   (INPUT).
004000*                      PYPAY.   PAYROLL RESULT FILE   (OUTPUT).
004100*                      PYSUM.   SUMMARY REPORT        (OUTPUT).
004200*                      PYERR.   ERROR / EXCEPTION FILE(OUTPUT).
004300**
004400*    ERROR MESSAGES USED.
004500*                      PY020 - PY026.
004600**
004700* CHANGES:
004800* 20/11/1987 RJH -     CREATED.
004900* 14/03/1989 RJH -     ADDED THE MISSING-BUSINESS-DAY WARNING,
005000*                      PAYROLL SUPERVISOR WANTED IT FLAGGED
005100*                      BEFORE THE CHEQUE RUN, NOT AFTER.
005200* 07/07/1993 RJH -     OVERTIME PREMIUM WAS BEING TAKEN OFF
005300*                      REGULAR HOURS INSTEAD OF TOTAL HOURS -
005400*                      REGULAR COMPONENT NOW USES TOTAL HOURS
005500*                      WORKED AS THE BASE, OT COMPONENT ADDS
005600*                      THE PREMIUM ON TOP.  MATCHES THE OLD
005700*                      HAND-CALCULATED SHEETS, ODD AS IT LOOKS.
005800* 11/01/1999 MDW -  Y2K  WIDENED ALL WORK/PERIOD DATES TO 8
005900*                      DIGITS (CCYYMMDD).  DAY-OF-WEEK WALK IN
006000*                      ZZ420 RE-PROVED AGAINST A CENTURY OF
006100*                      TEST DATES EACH SIDE OF THE ROLLOVER.
006200* 19/01/2026 VBC -     ADDED 401K AND THE THREE COMPLIANCE
006300*                      FLAGS TO THE MASTER, NO CHANGE TO THIS
006400*                      PROGRAM'S HOURS/TAX LOGIC.
006500* 09/02/2026 VBC -     ADDED THE UPSI-1 IMMEDIATE-POST SWITCH
006600*                      SO A SUPERVISOR RUN CAN MARK PYPAY
006700*                      RECORDS PROCESSED INSTEAD OF DRAFT.
006800* 10/08/2026 KLP -     CC100 WAS NOT EVEN COPYING WSPYDED IN,
006900*                      SO DED-PERIODS-TABLE VBC ADDED THERE
007000*                      WAS NEVER REACHABLE - GROSS PAY WAS
007100*                      STILL DIVIDING BY HAND-TYPED 52/26/24/12.
007200*                      COPY IS IN NOW AND CC100 LOOKS THE
007300*                      PERIOD COUNT UP BY FREQUENCY SUBSCRIPT.
007400* 10/08/2026 KLP -     CC100 HAD NO BONUS STEP AT ALL - ADDED
007500*                      EMP-BONUS-AMOUNT TO THE MASTER (WSPYEMP)
007600*                      AND CC100 NOW ADDS IT ONTO GROSS WHEN
007700*                      OVER ZERO, SALARIED OR HOURLY EITHER WAY.
007800* 10/08/2026 KLP -     ADDED CC055 - WHEN AN EMPLOYEE HAS NO
007900*                      APPROVED HOURS AT ALL FOR THE PERIOD WE
008000*                      NOW FALL BACK TO THE PRD-FALLBACK-*
008100*                      PARAMETERS ON WSPYPRD RATHER THAN JUST
008200*                      LEAVING HOURS AT ZERO WITH NO WAY TO
008300*                      OVERRIDE IT.
008400**
008500*************************************************************************
008600*
008700 ENVIRONMENT             DIVISION.
008800*================================
008900*
009000 CONFIGURATION           SECTION.
009100 SPECIAL-NAMES.
009200     C01                 IS TOP-OF-FORM
009300     CLASS ALPHA-CLASS   IS "A" THRU "Z"
009400     UPSI-0              ON  STATUS IS PY-DEBUG-ON
009500                         OFF STATUS IS PY-DEBUG-OFF
009600     UPSI-1              ON  STATUS IS PY-IMMEDIATE-ON
009700                         OFF STATUS IS PY-IMMEDIATE-OFF.
009800*
009900 INPUT-OUTPUT            SECTION.
010000 FILE-CONTROL.
010100 COPY "SELPYEMP.COB".
010200 COPY "SELPYHRS.COB".
010300 COPY "SELPYPRD.COB".
010400 COPY "SELPYPAY.COB".
010500 COPY "SELPYSUM.COB".
010600 COPY "SELPYERR.COB".
010700*
010800 DATA                    DIVISION.
010900*================================
011000*
011100 FILE SECTION.
011200*
011300 COPY "FDPYEMP.COB".
011400 COPY "FDPYHRS.COB".
011500 COPY "FDPYPRD.COB".
011600 COPY "FDPYPAY.COB".
011700 COPY "FDPYSUM.COB".
011800 COPY "FDPYERR.COB".
011900*
012000 WORKING-STORAGE SECTION.
012100*-----------------------
012200 77  PROG-NAME               PIC X(15) VALUE "PY100 (1.2.08)".
012300*
012400 COPY "WSPYDED.COB".
012500*
012600 01  WS-STATUS-CODES.
012700     03  PY-EMP-STATUS       PIC XX.
012800     03  PY-HRS-STATUS       PIC XX.
012900     03  PY-PRD-STATUS       PIC XX.
013000     03  PY-PAY-STATUS       PIC XX.
013100     03  PY-SUM-STATUS       PIC XX.
013200     03  PY-ERR-STATUS       PIC XX.
013300     03  FILLER              PIC X(10).
013400*
013500 01  WS-SWITCHES.
013600     03  WS-EMP-EOF-SW       PIC X     VALUE "N".
013700         88  WS-EMP-EOF                VALUE "Y".
013800     03  WS-HRS-EOF-SW       PIC X     VALUE "N".
013900         88  WS-HRS-EOF                VALUE "Y".
014000     03  WS-HRS-ACCUM-SW     PIC X     VALUE "N".
014100         88  WS-HRS-ACCUMULATE         VALUE "Y".
014200     03  FILLER              PIC X(10).
014300*
014400 01  WS-PERIOD-PARAMETERS.
014500     03  WS-PERIOD-ID        PIC 9(5).
014600     03  WS-PERIOD-START     PIC 9(8).
014700     03  WS-PERIOD-START-X REDEFINES WS-PERIOD-START.
014800         05  WS-PERIOD-START-CCYY  PIC 9(4).
014900         05  WS-PERIOD-START-MM    PIC 99.
015000         05  WS-PERIOD-START-DD    PIC 99.
015100     03  WS-PERIOD-END       PIC 9(8).
015200     03  WS-PERIOD-PAY-DATE  PIC 9(8).
015300     03  WS-PERIOD-FREQ      PIC X.
015400     03  FILLER              PIC X(10).
015500*
015600* CALENDAR WALK FIELDS FOR THE BUSINESS-DAY COUNT (ZZ400/ZZ420) -
015700* HELD SEPARATELY FROM THE PERIOD DATES SO THE WALK CAN RUN ON
015800* WITHOUT DISTURBING WS-PERIOD-START/END.
015900*
016000 01  WS-WALK-DATE            PIC 9(8).
016100 01  WS-WALK-DATE-X REDEFINES WS-WALK-DATE.
016200     03  WS-WALK-CCYY        PIC 9(4).
016300     03  WS-WALK-MM          PIC 99.
016400     03  WS-WALK-DD          PIC 99.
016500 01  WS-BUS-DAY-COUNT        PIC 9(3)  COMP  VALUE ZERO.
016600*
016700 01  WS-DIM-TABLE.
016800     03  WS-DIM-ENTRY        OCCURS 12 TIMES PIC 9(2) COMP
016900         VALUES 31 28 31 30 31 30 31 31 30 31 30 31.
017000     03  FILLER              PIC X(04).
017100 01  WS-LEAP-SW              PIC X.
017200     88  WS-LEAP-YEAR                 VALUE "Y".
017300*
017400* ZELLER'S CONGRUENCE WORKING FIELDS - h=0 SATURDAY THROUGH
017500* h=6 FRIDAY.  BUSINESS DAY IS h IN THE RANGE 2 (MONDAY)
017600* THROUGH 6 (FRIDAY).  ALL FIELDS COMP, INTEGER DIVIDE ONLY -
017700* NO INTRINSIC FUNCTIONS USED ANYWHERE IN THIS PROGRAM.
017800*
017900 01  WS-ZELLER-FIELDS.
018000     03  WS-Z-MONTH          PIC 9(2)  COMP.
018100     03  WS-Z-YEAR           PIC 9(4)  COMP.
018200     03  WS-Z-CENTURY        PIC 9(2)  COMP.
018300     03  WS-Z-YR-OF-CENT     PIC 9(2)  COMP.
018400     03  WS-Z-TERM1          PIC 9(3)  COMP.
018500     03  WS-Z-SUM            PIC 9(5)  COMP.
018600     03  WS-Z-QUOT           PIC 9(3)  COMP.
018700     03  WS-Z-H              PIC 9(1)  COMP.
018800     03  FILLER              PIC X(10).
018900*
019000 01  WS-EMP-HOUR-TOTALS.
019100     03  WS-EMP-TOTAL-HOURS  PIC S9(4)V99.
019200     03  WS-EMP-REG-HOURS    PIC S9(4)V99.
019300     03  WS-EMP-OT-HOURS     PIC S9(4)V99.
019400     03  WS-EMP-DT-HOURS     PIC S9(4)V99.
019500     03  WS-EMP-DAYS-COUNT   PIC 9(3)  COMP.
019600     03  WS-PREV-WORK-DATE   PIC 9(8).
019700     03  WS-PREV-WORK-DATE-X REDEFINES WS-PREV-WORK-DATE.
019800         05  WS-PREV-WORK-CCYY  PIC 9(4).
019900         05  WS-PREV-WORK-MM    PIC 99.
020000         05  WS-PREV-WORK-DD    PIC 99.
020100     03  FILLER              PIC X(10).
020200*
020300 01  WS-DAY-SPLIT.
020400     03  WS-DAY-REGULAR      PIC S9(2)V99.
020500     03  WS-DAY-OT           PIC S9(2)V99.
020600     03  WS-DAY-DT           PIC S9(2)V99.
020700     03  FILLER              PIC X(10).
020800*
020900 01  WS-CALC-FIELDS.
021000     03  WS-OT-MULT          PIC S9V99.
021100     03  WS-GROSS-PAY        PIC S9(8)V99.
021200     03  WS-REGULAR-PAY      PIC S9(8)V99.
021300     03  WS-OVERTIME-PAY     PIC S9(8)V99.
021400     03  WS-FED-TAX          PIC S9(7)V99.
021500     03  WS-STATE-TAX        PIC S9(7)V99.
021600     03  WS-SOC-SEC-TAX      PIC S9(7)V99.
021700     03  WS-MEDICARE-TAX     PIC S9(7)V99.
021800     03  WS-HEALTH-INS       PIC S9(5)V99.
021900     03  WS-DENTAL-INS       PIC S9(5)V99.
022000     03  WS-VISION-INS       PIC S9(5)V99.
022100     03  WS-401K             PIC S9(7)V99.
022200     03  WS-OTHER-DED        PIC S9(7)V99  VALUE ZERO.
022300     03  WS-TOTAL-DED        PIC S9(8)V99.
022400     03  WS-NET-PAY          PIC S9(8)V99.
022500     03  WS-MISSING-DAYS     PIC 9(3)  COMP.
022600     03  WS-FREQ-IX          PIC 9     COMP.
022700     03  FILLER              PIC X(10).
022800*
022900 01  WS-BATCH-TOTALS.
023000     03  WS-TOT-PROCESSED    PIC 9(6)  COMP  VALUE ZERO.
023100     03  WS-TOT-ERRORS       PIC 9(6)  COMP  VALUE ZERO.
023200     03  WS-TOT-GROSS        PIC S9(9)V99  VALUE ZERO.
023300     03  WS-TOT-NET          PIC S9(9)V99  VALUE ZERO.
023400     03  WS-TOT-DEDUCT       PIC S9(9)V99  VALUE ZERO.
023500     03  FILLER              PIC X(10).
023600*
023700 01  WS-REJECT-FIELDS.
023800     03  WS-REJECT-EMP       PIC X(20).
023900     03  WS-REJECT-PERIOD    PIC 9(5).
024000     03  WS-REJECT-CODE      PIC X(6).
024100     03  WS-REJECT-MSG       PIC X(65).
024200     03  FILLER              PIC X(05).
024300*
024400 01  WS-EDIT-FIELDS.
024500     03  WS-EDIT-COUNT       PIC ZZ9.
024600     03  FILLER              PIC X(10).
024700*
024800* ONE FLEXIBLE PRINT-LINE AREA FOR THE CONTROL-TOTAL BLOCK -
024900* PY300 CARRIES ITS OWN, WIDER, LAYOUTS FOR THE REPORT BODY.
025000*
025100 01  WS-SUM-LINE.
025200     03  WS-SUM-TEXT         PIC X(45).
025300     03  WS-SUM-NUM          PIC -(9)9.99.
025400     03  FILLER              PIC X(74).
025500*
025600 PROCEDURE DIVISION.
025700*=====================
025800*
025900 AA000-MAIN                  SECTION.
026000*******************************************
026100     OPEN     INPUT  PY-EMPLOYEE-FILE
026200                      PY-TIME-ENTRY-FILE
026300                      PY-PAY-PERIOD-FILE.
026400     OPEN     OUTPUT PY-PAYROLL-FILE
026500                      PY-ERROR-FILE.
026600     IF       PY-IMMEDIATE-ON
026700              OPEN EXTEND PY-SUMMARY-FILE
026800     ELSE
026900              OPEN OUTPUT PY-SUMMARY-FILE
027000     END-IF.
027100*
027200     PERFORM  AA010-READ-CURRENT-PERIOD
027300         THRU AA010-EXIT.
027400     PERFORM  AA020-COMPUTE-BUSINESS-DAYS
027500         THRU AA020-EXIT.
027600*
027700     PERFORM  BB000-PRIME-READS
027800         THRU BB000-EXIT.
027900     PERFORM  BB010-PROCESS-ONE-EMPLOYEE
028000         THRU BB010-EXIT
028100         UNTIL WS-EMP-EOF.
028200*
028300     PERFORM  EE200-WRITE-BATCH-SUMMARY
028400         THRU EE200-EXIT.
028500*
028600     CLOSE    PY-EMPLOYEE-FILE
028700              PY-TIME-ENTRY-FILE
028800              PY-PAY-PERIOD-FILE
028900              PY-PAYROLL-FILE
029000              PY-SUMMARY-FILE
029100              PY-ERROR-FILE.
029200     GOBACK.
029300*
029400 AA000-EXIT.  EXIT SECTION.
029500*
029600 AA010-READ-CURRENT-PERIOD   SECTION.
029700*******************************************
029800* THE PERIOD FOR THIS RUN IS THE LAST RECORD ON PYPRD - SEE
029900* THE REMARKS ABOVE.  IF THE FILE IS EMPTY THE RUN STOPS.
030000*
030100     MOVE     ZERO TO WS-PERIOD-ID.
030200 AA010-LOOP.
030300     READ     PY-PAY-PERIOD-FILE NEXT RECORD
030400         AT END
030500              GO TO AA010-EXIT
030600     END-READ.
030700     MOVE     PRD-ID         TO WS-PERIOD-ID.
030800     MOVE     PRD-START-DATE TO WS-PERIOD-START.
030900     MOVE     PRD-END-DATE   TO WS-PERIOD-END.
031000     MOVE     PRD-PAY-DATE   TO WS-PERIOD-PAY-DATE.
031100     MOVE     PRD-FREQUENCY  TO WS-PERIOD-FREQ.
031200     GO       TO AA010-LOOP.
031300*
031400 AA010-EXIT.  EXIT SECTION.
031500*
031600 AA020-COMPUTE-BUSINESS-DAYS SECTION.
031700*******************************************
031800* WALKS THE PERIOD DAY BY DAY COUNTING MONDAY-FRIDAY DATES,
031900* FOR THE MISSING-BUSINESS-DAY WARNING IN DD100 BELOW.
032000*
032100     MOVE     WS-PERIOD-START TO WS-WALK-DATE.
032200     MOVE     ZERO TO WS-BUS-DAY-COUNT.
032300 AA020-LOOP.
032400     IF       WS-WALK-DATE > WS-PERIOD-END
032500              GO TO AA020-EXIT.
032600     PERFORM  ZZ420-DAY-OF-WEEK THRU ZZ420-EXIT.
032700     IF       WS-Z-H NOT < 2 AND WS-Z-H NOT > 6
032800              ADD 1 TO WS-BUS-DAY-COUNT
032900     END-IF.
033000     PERFORM  ZZ400-NEXT-CAL-DATE THRU ZZ400-EXIT.
033100     GO       TO AA020-LOOP.
033200*
033300 AA020-EXIT.  EXIT SECTION.
033400*
033500 BB000-PRIME-READS           SECTION.
033600*******************************************
033700     READ     PY-EMPLOYEE-FILE NEXT RECORD
033800         AT END
033900              SET WS-EMP-EOF TO TRUE
034000     END-READ.
034100     READ     PY-TIME-ENTRY-FILE NEXT RECORD
034200         AT END
034300              SET WS-HRS-EOF TO TRUE
034400     END-READ.
034500*
034600 BB000-EXIT.  EXIT SECTION.
034700*
034800 BB010-PROCESS-ONE-EMPLOYEE  SECTION.
034900*******************************************
035000     IF       EMP-ACTIVE
035100              SET WS-HRS-ACCUMULATE TO TRUE
035200              PERFORM CC050-SPLIT-EMP-HOURS
035300                  THRU CC050-EXIT
035400              PERFORM CC055-APPLY-FALLBACK-HRS
035500                  THRU CC055-EXIT
035600              PERFORM CC100-COMPUTE-GROSS-PAY
035700                  THRU CC100-EXIT
035800              PERFORM CC200-COMPUTE-TAXES
035900                  THRU CC200-EXIT
036000              PERFORM CC300-COMPUTE-BENEFITS
036100                  THRU CC300-EXIT
036200              PERFORM CC400-COMPUTE-TOTALS
036300                  THRU CC400-EXIT
036400              PERFORM DD100-CHECK-MISSING-DAYS
036500                  THRU DD100-EXIT
036600              PERFORM EE100-WRITE-PAYROLL-RECORD
036700                  THRU EE100-EXIT
036800     ELSE
036900              MOVE "N" TO WS-HRS-ACCUM-SW
037000              PERFORM CC050-SPLIT-EMP-HOURS
037100                  THRU CC050-EXIT
037200              MOVE EMP-NUMBER     TO WS-REJECT-EMP
037300              MOVE WS-PERIOD-ID   TO WS-REJECT-PERIOD
037400              MOVE "PY020"        TO WS-REJECT-CODE
037500              MOVE "PY020 EMPLOYEE SKIPPED - STATUS NOT ACTIVE"
037600                                  TO WS-REJECT-MSG
037700              PERFORM ZZ100-WRITE-ERROR THRU ZZ100-EXIT
037800              ADD 1 TO WS-TOT-ERRORS
037900     END-IF.
038000*
038100     READ     PY-EMPLOYEE-FILE NEXT RECORD
038200         AT END
038300              SET WS-EMP-EOF TO TRUE
038400     END-READ.
038500*
038600 BB010-EXIT.  EXIT SECTION.
038700*
038800 CC050-SPLIT-EMP-HOURS       SECTION.
038900*******************************************
039000* CONSUMES EVERY TIME-ENTRY RECORD FOR THE CURRENT EMPLOYEE
039100* (BOTH FILES ARE SORTED ASCENDING BY EMP-NUMBER, HRS ALSO BY
039200* WORK DATE WITHIN EMPLOYEE), EDITING AND SPLITTING EACH DAY
039300* PER BUSINESS RULES U2/U3 WHEN WS-HRS-ACCUMULATE.  RECORDS
039400* FOR AN EMPLOYEE NOT ON THE MASTER AT ALL (ORPHAN HRS ROWS)
039500* ARE FLAGGED AND SKIPPED WITHOUT STOPPING THE MATCH.
039600*
039700     MOVE     ZERO TO WS-EMP-TOTAL-HOURS WS-EMP-REG-HOURS
039800                       WS-EMP-OT-HOURS   WS-EMP-DT-HOURS
039900                       WS-EMP-DAYS-COUNT.
040000     MOVE     ZERO TO WS-PREV-WORK-DATE.
040100*
040200 CC050-LOOP.
040300     IF       WS-HRS-EOF
040400              GO TO CC050-EXIT.
040500     IF       HRS-EMP-NUMBER < EMP-NUMBER
040600              MOVE HRS-EMP-NUMBER TO WS-REJECT-EMP
040700              MOVE WS-PERIOD-ID   TO WS-REJECT-PERIOD
040800              MOVE "PY024"        TO WS-REJECT-CODE
040900              MOVE "PY024 TIME ENTRY FOR UNKNOWN OR SKIPPED EMPLOYEE"
041000                                  TO WS-REJECT-MSG
041100              PERFORM ZZ100-WRITE-ERROR THRU ZZ100-EXIT
041200              PERFORM ZZ200-READ-NEXT-HRS THRU ZZ200-EXIT
041300              GO TO CC050-LOOP.
041400     IF       HRS-EMP-NUMBER > EMP-NUMBER
041500              GO TO CC050-EXIT.
041600*
041700* HRS-EMP-NUMBER = EMP-NUMBER FROM HERE ON.
041800*
041900     IF       NOT HRS-APPROVED
042000              GO TO CC050-NEXT-READ.
042100     IF       HRS-WORK-DATE < WS-PERIOD-START
042200       OR     HRS-WORK-DATE > WS-PERIOD-END
042300              GO TO CC050-NEXT-READ.
042400     IF       NOT WS-HRS-ACCUMULATE
042500              GO TO CC050-NEXT-READ.
042600     IF       HRS-WORK-DATE = WS-PREV-WORK-DATE
042700              MOVE HRS-EMP-NUMBER TO WS-REJECT-EMP
042800              MOVE WS-PERIOD-ID   TO WS-REJECT-PERIOD
042900              MOVE "PY021"        TO WS-REJECT-CODE
043000              MOVE "PY021 DUPLICATE TIME ENTRY FOR SAME EMPLOYEE/DATE"
043100                                  TO WS-REJECT-MSG
043200              PERFORM ZZ100-WRITE-ERROR THRU ZZ100-EXIT
043300              GO TO CC050-NEXT-READ.
043400     IF       HRS-TOTAL-HOURS > 24
043500              MOVE HRS-EMP-NUMBER TO WS-REJECT-EMP
043600              MOVE WS-PERIOD-ID   TO WS-REJECT-PERIOD
043700              MOVE "PY022"        TO WS-REJECT-CODE
043800              MOVE "PY022 TOTAL HOURS FOR ONE DAY EXCEEDS 24"
043900                                  TO WS-REJECT-MSG
044000              PERFORM ZZ100-WRITE-ERROR THRU ZZ100-EXIT
044100              GO TO CC050-NEXT-READ.
044200     IF       HRS-BREAK-HOURS > 4
044300              MOVE HRS-EMP-NUMBER TO WS-REJECT-EMP
044400              MOVE WS-PERIOD-ID   TO WS-REJECT-PERIOD
044500              MOVE "PY023"        TO WS-REJECT-CODE
044600              MOVE "PY023 BREAK DURATION FOR ONE DAY EXCEEDS 4 HOURS"
044700                                  TO WS-REJECT-MSG
044800              PERFORM ZZ100-WRITE-ERROR THRU ZZ100-EXIT
044900              GO TO CC050-NEXT-READ.
045000*
045100     PERFORM  CC060-SPLIT-ONE-DAY THRU CC060-EXIT.
045200     ADD      HRS-TOTAL-HOURS TO WS-EMP-TOTAL-HOURS.
045300     ADD      WS-DAY-REGULAR  TO WS-EMP-REG-HOURS.
045400     ADD      WS-DAY-OT       TO WS-EMP-OT-HOURS.
045500     ADD      WS-DAY-DT       TO WS-EMP-DT-HOURS.
045600     ADD      1               TO WS-EMP-DAYS-COUNT.
045700     MOVE     HRS-WORK-DATE   TO WS-PREV-WORK-DATE.
045800*
045900 CC050-NEXT-READ.
046000     PERFORM  ZZ200-READ-NEXT-HRS THRU ZZ200-EXIT.
046100     GO       TO CC050-LOOP.
046200*
046300 CC050-EXIT.  EXIT SECTION.
046400*
046500 CC055-APPLY-FALLBACK-HRS    SECTION.
046600*******************************************
046700* U2/U3 - NO APPROVED TIME ENTRIES MATCHED THIS EMPLOYEE FOR
046800* THE PERIOD AT ALL (WS-EMP-DAYS-COUNT STILL ZERO), SO FALL
046900* BACK TO THE HOURS PARAMETERS CARRIED ON THE PAY PERIOD
047000* RECORD INSTEAD OF PAYING ZERO.  PAYROLL LEAVES THESE AT
047100* ZERO MOST PERIODS, WHICH REPRODUCES THE OLD DEFAULT-0
047200* BEHAVIOUR.
047300*
047400     IF       WS-EMP-DAYS-COUNT = ZERO
047500              MOVE PRD-FALLBACK-TOTAL-HRS TO WS-EMP-TOTAL-HOURS
047600              MOVE PRD-FALLBACK-REG-HRS   TO WS-EMP-REG-HOURS
047700              MOVE PRD-FALLBACK-OT-HRS    TO WS-EMP-OT-HOURS
047800              MOVE PRD-FALLBACK-DT-HRS    TO WS-EMP-DT-HOURS
047900     END-IF.
048000*
048100 CC055-EXIT.  EXIT SECTION.
048200*
048300 CC060-SPLIT-ONE-DAY         SECTION.
048400*******************************************
048500* U2 - FIRST 8.00 HOURS REGULAR, ABOVE 8.00 UP TO 12.00
048600* OVERTIME, ABOVE 12.00 DOUBLE TIME.
048700*
048800     MOVE     ZERO TO WS-DAY-REGULAR WS-DAY-OT WS-DAY-DT.
048900     IF       HRS-TOTAL-HOURS NOT > DED-REGULAR-LIMIT-HRS
049000              MOVE HRS-TOTAL-HOURS TO WS-DAY-REGULAR
049100     ELSE
049200        IF    HRS-TOTAL-HOURS NOT > DED-DOUBLE-TIME-HRS
049300              MOVE DED-REGULAR-LIMIT-HRS TO WS-DAY-REGULAR
049400              COMPUTE WS-DAY-OT =
049500                      HRS-TOTAL-HOURS - DED-REGULAR-LIMIT-HRS
049600        ELSE
049700              MOVE DED-REGULAR-LIMIT-HRS TO WS-DAY-REGULAR
049800              COMPUTE WS-DAY-OT =
049900                      DED-DOUBLE-TIME-HRS - DED-REGULAR-LIMIT-HRS
050000              COMPUTE WS-DAY-DT =
050100                      HRS-TOTAL-HOURS - DED-DOUBLE-TIME-HRS
050200        END-IF
050300     END-IF.
050400*
050500 CC060-EXIT.  EXIT SECTION.
050600*
050700 CC100-COMPUTE-GROSS-PAY     SECTION.
050800*******************************************
050900* U1 - SALARIED EMPLOYEES ARE PRORATED BY FREQUENCY, HOURLY
051000* EMPLOYEES ARE PAID RATE TIMES TOTAL HOURS PLUS THE OVERTIME
051100* PREMIUM ON TOP (SEE THE 07/07/1993 CHANGE ABOVE - THIS LOOKS
051200* ODD BUT IS DELIBERATE, DO NOT "FIX" IT).
051300* 10/08/2026 KLP - PERIODS PER YEAR NOW COME OUT OF THE
051400* DED-PERIODS-TABLE IN WSPYDED INSTEAD OF BEING RETYPED HERE -
051500* THE SUBSCRIPTS LINE UP WITH THE ORDER THE TABLE IS BUILT IN
051600* (1=WEEKLY 2=BIWEEKLY 3=SEMI-MONTHLY 4=MONTHLY).
051700*
051800     MOVE     ZERO TO WS-GROSS-PAY WS-REGULAR-PAY WS-OVERTIME-PAY.
051900     IF       EMP-ANNUAL-SALARY > ZERO
052000              EVALUATE TRUE
052100                WHEN EMP-WEEKLY
052200                     MOVE 1 TO WS-FREQ-IX
052300                WHEN EMP-BIWEEKLY
052400                     MOVE 2 TO WS-FREQ-IX
052500                WHEN EMP-SEMI-MONTHLY
052600                     MOVE 3 TO WS-FREQ-IX
052700                WHEN EMP-MONTHLY
052800                     MOVE 4 TO WS-FREQ-IX
052900                WHEN OTHER
053000                     MOVE 0 TO WS-FREQ-IX
053100              END-EVALUATE
053200              IF   WS-FREQ-IX > ZERO
053300                   DIVIDE EMP-ANNUAL-SALARY BY
053400                          DED-PERIODS-PER-YEAR (WS-FREQ-IX)
053500                          GIVING WS-GROSS-PAY ROUNDED
053600              ELSE
053700                   MOVE EMP-ANNUAL-SALARY TO WS-GROSS-PAY
053800              END-IF
053900     ELSE
054000        IF    EMP-HOURLY-RATE > ZERO
054100              MOVE EMP-OT-MULTIPLIER TO WS-OT-MULT
054200              IF    WS-OT-MULT = ZERO
054300                    MOVE DED-DEFAULT-OT-MULT TO WS-OT-MULT
054400              END-IF
054500              COMPUTE WS-REGULAR-PAY ROUNDED =
054600                      EMP-HOURLY-RATE * WS-EMP-TOTAL-HOURS
054700              COMPUTE WS-OVERTIME-PAY ROUNDED =
054800                      EMP-HOURLY-RATE * WS-OT-MULT * WS-EMP-OT-HOURS
054900              COMPUTE WS-GROSS-PAY ROUNDED =
055000                      WS-REGULAR-PAY + WS-OVERTIME-PAY
055100        END-IF
055200     END-IF.
055300*
055400* 10/08/2026 KLP - BONUS WAS NOWHERE IN THIS PROGRAM AT ALL -
055500* MASTER NOW CARRIES EMP-BONUS-AMOUNT, ADDED ON TOP OF GROSS
055600* WHETHER THE EMPLOYEE IS SALARIED OR HOURLY.
055700*
055800     IF       EMP-BONUS-AMOUNT > ZERO
055900              ADD  EMP-BONUS-AMOUNT TO WS-GROSS-PAY.
056000*
056100 CC100-EXIT.  EXIT SECTION.
056200*
056300 CC200-COMPUTE-TAXES         SECTION.
056400*******************************************
056500* U1 - FEDERAL AND STATE ARE FLOORED AT ZERO, THE OTHERS ARE
056600* STRAIGHT PERCENTAGES OF GROSS.
056700*
056800     COMPUTE  WS-FED-TAX ROUNDED =
056900              WS-GROSS-PAY * DED-FED-TAX-RATE
057000              - (EMP-FED-ALLOWANCES * DED-FED-ALLOWANCE-AMT)
057100              + EMP-ADDL-FED-WH.
057200     IF       WS-FED-TAX < ZERO
057300              MOVE ZERO TO WS-FED-TAX.
057400*
057500     COMPUTE  WS-STATE-TAX ROUNDED =
057600              WS-GROSS-PAY * DED-STATE-TAX-RATE
057700              - (EMP-STATE-ALLOWANCES * DED-STATE-ALLOWANCE-AMT)
057800              + EMP-ADDL-STATE-WH.
057900     IF       WS-STATE-TAX < ZERO
058000              MOVE ZERO TO WS-STATE-TAX.
058100*
058200     COMPUTE  WS-SOC-SEC-TAX ROUNDED = WS-GROSS-PAY * DED-FICA-RATE.
058300     COMPUTE  WS-MEDICARE-TAX ROUNDED =
058400              WS-GROSS-PAY * DED-MEDICARE-RATE.
058500*
058600 CC200-EXIT.  EXIT SECTION.
058700*
058800 CC300-COMPUTE-BENEFITS      SECTION.
058900*******************************************
059000* U1 - FLAT MONTHLY PREMIUMS PRORATED TO THE PAY FREQUENCY -
059100* WEEKLY = MONTHLY*12/52, BIWEEKLY = MONTHLY*12/26, SEMI-
059200* MONTHLY = MONTHLY/2, MONTHLY AND ANY OTHER FREQUENCY = THE
059300* FLAT MONTHLY AMOUNT AS-IS.
059400*
059500     MOVE     ZERO TO WS-HEALTH-INS WS-DENTAL-INS WS-VISION-INS.
059600*
059700     IF       EMP-HEALTH-INS-FLAG = "Y"
059800              EVALUATE TRUE
059900                WHEN EMP-WEEKLY
060000                     COMPUTE WS-HEALTH-INS ROUNDED =
060100                             DED-HEALTH-PREM-MTH * 12 / 52
060200                WHEN EMP-BIWEEKLY
060300                     COMPUTE WS-HEALTH-INS ROUNDED =
060400                             DED-HEALTH-PREM-MTH * 12 / 26
060500                WHEN EMP-SEMI-MONTHLY
060600                     COMPUTE WS-HEALTH-INS ROUNDED =
060700                             DED-HEALTH-PREM-MTH / 2
060800                WHEN OTHER
060900                     MOVE DED-HEALTH-PREM-MTH TO WS-HEALTH-INS
061000              END-EVALUATE
061100     END-IF.
061200*
061300     IF       EMP-DENTAL-INS-FLAG = "Y"
061400              EVALUATE TRUE
061500                WHEN EMP-WEEKLY
061600                     COMPUTE WS-DENTAL-INS ROUNDED =
061700                             DED-DENTAL-PREM-MTH * 12 / 52
061800                WHEN EMP-BIWEEKLY
061900                     COMPUTE WS-DENTAL-INS ROUNDED =
062000                             DED-DENTAL-PREM-MTH * 12 / 26
062100                WHEN EMP-SEMI-MONTHLY
062200                     COMPUTE WS-DENTAL-INS ROUNDED =
062300                             DED-DENTAL-PREM-MTH / 2
062400                WHEN OTHER
062500                     MOVE DED-DENTAL-PREM-MTH TO WS-DENTAL-INS
062600              END-EVALUATE
062700     END-IF.
062800*
062900     IF       EMP-VISION-INS-FLAG = "Y"
063000              EVALUATE TRUE
063100                WHEN EMP-WEEKLY
063200                     COMPUTE WS-VISION-INS ROUNDED =
063300                             DED-VISION-PREM-MTH * 12 / 52
063400                WHEN EMP-BIWEEKLY
063500                     COMPUTE WS-VISION-INS ROUNDED =
063600                             DED-VISION-PREM-MTH * 12 / 26
063700                WHEN EMP-SEMI-MONTHLY
063800                     COMPUTE WS-VISION-INS ROUNDED =
063900                             DED-VISION-PREM-MTH / 2
064000                WHEN OTHER
064100                     MOVE DED-VISION-PREM-MTH TO WS-VISION-INS
064200              END-EVALUATE
064300     END-IF.
064400*
064500     MOVE     ZERO TO WS-401K.
064600     IF       EMP-401K-FLAG = "Y" AND EMP-401K-PERCENT > ZERO
064700              COMPUTE WS-401K ROUNDED =
064800                      WS-GROSS-PAY * EMP-401K-PERCENT / 100
064900     END-IF.
065000*
065100 CC300-EXIT.  EXIT SECTION.
065200*
065300 CC400-COMPUTE-TOTALS        SECTION.
065400*******************************************
065500     COMPUTE  WS-TOTAL-DED ROUNDED =
065600              WS-FED-TAX + WS-STATE-TAX + WS-SOC-SEC-TAX
065700              + WS-MEDICARE-TAX + WS-HEALTH-INS + WS-DENTAL-INS
065800              + WS-VISION-INS + WS-401K + WS-OTHER-DED.
065900     COMPUTE  WS-NET-PAY = WS-GROSS-PAY - WS-TOTAL-DED.
066000*
066100 CC400-EXIT.  EXIT SECTION.
066200*
066300 DD100-CHECK-MISSING-DAYS    SECTION.
066400*******************************************
066500* U3 PER-PERIOD CHECK - EVERY BUSINESS DAY MUST HAVE AN ENTRY
066600* AND TOTAL HOURS MUST BE GREATER THAN ZERO, OTHERWISE WARN.
066700* THESE ARE WARNINGS ONLY - THE EMPLOYEE IS STILL PAID.
066800*
066900     IF       WS-EMP-DAYS-COUNT < WS-BUS-DAY-COUNT
067000              COMPUTE WS-MISSING-DAYS =
067100                      WS-BUS-DAY-COUNT - WS-EMP-DAYS-COUNT
067200              MOVE WS-MISSING-DAYS TO WS-EDIT-COUNT
067300              MOVE EMP-NUMBER      TO WS-REJECT-EMP
067400              MOVE WS-PERIOD-ID    TO WS-REJECT-PERIOD
067500              MOVE "PY025"         TO WS-REJECT-CODE
067600              STRING "PY025 MISSING " WS-EDIT-COUNT
067700                     " BUSINESS DAYS IN PERIOD"
067800                     DELIMITED BY SIZE INTO WS-REJECT-MSG
067900              PERFORM ZZ100-WRITE-ERROR THRU ZZ100-EXIT
068000     END-IF.
068100*
068200     IF       WS-EMP-TOTAL-HOURS = ZERO AND EMP-HOURLY-RATE > ZERO
068300              MOVE EMP-NUMBER      TO WS-REJECT-EMP
068400              MOVE WS-PERIOD-ID    TO WS-REJECT-PERIOD
068500              MOVE "PY026"         TO WS-REJECT-CODE
068600              MOVE "PY026 NO HOURS RECORDED FOR PERIOD"
068700                                   TO WS-REJECT-MSG
068800              PERFORM ZZ100-WRITE-ERROR THRU ZZ100-EXIT
068900     END-IF.
069000*
069100 DD100-EXIT.  EXIT SECTION.
069200*
069300 EE100-WRITE-PAYROLL-RECORD  SECTION.
069400*******************************************
069500     MOVE     SPACES        TO PY-PAYROLL-RECORD.
069600     MOVE     EMP-NUMBER    TO PAY-EMP-NUMBER.
069700     MOVE     WS-PERIOD-ID  TO PAY-PERIOD-ID.
069800     MOVE     WS-EMP-TOTAL-HOURS TO PAY-HOURS-WORKED.
069900     MOVE     WS-EMP-OT-HOURS    TO PAY-OVERTIME-HOURS.
070000     MOVE     WS-GROSS-PAY  TO PAY-GROSS-PAY.
070100     MOVE     WS-FED-TAX    TO PAY-FED-TAX.
070200     MOVE     WS-STATE-TAX  TO PAY-STATE-TAX.
070300     MOVE     WS-SOC-SEC-TAX TO PAY-SOC-SEC-TAX.
070400     MOVE     WS-MEDICARE-TAX TO PAY-MEDICARE-TAX.
070500     MOVE     WS-HEALTH-INS TO PAY-HEALTH-INS.
070600     MOVE     WS-DENTAL-INS TO PAY-DENTAL-INS.
070700     MOVE     WS-VISION-INS TO PAY-VISION-INS.
070800     MOVE     WS-401K       TO PAY-401K.
070900     MOVE     WS-OTHER-DED  TO PAY-OTHER-DED.
071000     MOVE     WS-TOTAL-DED  TO PAY-TOTAL-DED.
071100     MOVE     WS-NET-PAY    TO PAY-NET-PAY.
071200     IF       PY-IMMEDIATE-ON
071300              SET PAY-PROCESSED TO TRUE
071400     ELSE
071500              SET PAY-DRAFT TO TRUE
071600     END-IF.
071700     WRITE    PY-PAYROLL-RECORD.
071800*
071900     ADD      1            TO WS-TOT-PROCESSED.
072000     ADD      WS-GROSS-PAY TO WS-TOT-GROSS.
072100     ADD      WS-NET-PAY   TO WS-TOT-NET.
072200     ADD      WS-TOTAL-DED TO WS-TOT-DEDUCT.
072300*
072400 EE100-EXIT.  EXIT SECTION.
072500*
072600 EE200-WRITE-BATCH-SUMMARY   SECTION.
072700*******************************************
072800* U4/U11 - CONTROL TOTALS FOR THE RUN, ONE BLOCK OF DETAIL
072900* LINES WRITTEN TO PYSUM.  PY300 APPENDS THE MANAGEMENT
073000* REPORT SECTIONS AFTER THIS ONE (OPENS PYSUM EXTEND).
073100*
073200     MOVE     SPACES TO WS-SUM-LINE.
073300     MOVE     ZERO   TO WS-SUM-NUM.
073400     STRING   "PAYROLL BATCH CONTROL TOTALS - PERIOD "
073500              WS-PERIOD-ID DELIMITED BY SIZE
073600              INTO WS-SUM-TEXT.
073700     WRITE    PY-SUMMARY-LINE FROM WS-SUM-LINE.
073800*
073900     MOVE     SPACES TO WS-SUM-LINE.
074000     MOVE     "EMPLOYEES PROCESSED" TO WS-SUM-TEXT.
074100     MOVE     WS-TOT-PROCESSED TO WS-SUM-NUM.
074200     WRITE    PY-SUMMARY-LINE FROM WS-SUM-LINE.
074300*
074400     MOVE     SPACES TO WS-SUM-LINE.
074500     MOVE     "EMPLOYEES SKIPPED / ERRORS" TO WS-SUM-TEXT.
074600     MOVE     WS-TOT-ERRORS TO WS-SUM-NUM.
074700     WRITE    PY-SUMMARY-LINE FROM WS-SUM-LINE.
074800*
074900     MOVE     SPACES TO WS-SUM-LINE.
075000     MOVE     "TOTAL GROSS PAY" TO WS-SUM-TEXT.
075100     MOVE     WS-TOT-GROSS TO WS-SUM-NUM.
075200     WRITE    PY-SUMMARY-LINE FROM WS-SUM-LINE.
075300*
075400     MOVE     SPACES TO WS-SUM-LINE.
075500     MOVE     "TOTAL DEDUCTIONS" TO WS-SUM-TEXT.
075600     MOVE     WS-TOT-DEDUCT TO WS-SUM-NUM.
075700     WRITE    PY-SUMMARY-LINE FROM WS-SUM-LINE.
075800*
075900     MOVE     SPACES TO WS-SUM-LINE.
076000     MOVE     "TOTAL NET PAY" TO WS-SUM-TEXT.
076100     MOVE     WS-TOT-NET TO WS-SUM-NUM.
076200     WRITE    PY-SUMMARY-LINE FROM WS-SUM-LINE.
076300*
076400 EE200-EXIT.  EXIT SECTION.
076500*
076600 ZZ100-WRITE-ERROR           SECTION.
076700*******************************************
076800     ADD      1 TO WS-TOT-ERRORS.
076900     MOVE     SPACES         TO PY-ERROR-RECORD.
077000     MOVE     WS-REJECT-EMP    TO ERR-EMP-NUMBER.
077100     MOVE     WS-REJECT-PERIOD TO ERR-PERIOD-ID.
077200     MOVE     WS-REJECT-CODE   TO ERR-CODE.
077300     MOVE     WS-REJECT-MSG    TO ERR-MESSAGE.
077400     WRITE    PY-ERROR-RECORD.
077500*
077600 ZZ100-EXIT.  EXIT SECTION.
077700*
077800 ZZ200-READ-NEXT-HRS         SECTION.
077900*******************************************
078000     READ     PY-TIME-ENTRY-FILE NEXT RECORD
078100         AT END
078200              SET WS-HRS-EOF TO TRUE
078300     END-READ.
078400*
078500 ZZ200-EXIT.  EXIT SECTION.
078600*
078700 ZZ400-NEXT-CAL-DATE         SECTION.
078800*******************************************
078900* ADVANCES WS-WALK-DATE BY ONE CALENDAR DAY, ALLOWING FOR
079000* MONTH LENGTH AND LEAP FEBRUARY.
079100*
079200     PERFORM  ZZ410-SET-LEAP-SW THRU ZZ410-EXIT.
079300     IF       WS-LEAP-YEAR
079400              MOVE 29 TO WS-DIM-ENTRY (2)
079500     ELSE
079600              MOVE 28 TO WS-DIM-ENTRY (2)
079700     END-IF.
079800     ADD      1 TO WS-WALK-DD.
079900     IF       WS-WALK-DD > WS-DIM-ENTRY (WS-WALK-MM)
080000              MOVE 1 TO WS-WALK-DD
080100              ADD  1 TO WS-WALK-MM
080200              IF   WS-WALK-MM > 12
080300                   MOVE 1 TO WS-WALK-MM
080400                   ADD  1 TO WS-WALK-CCYY
080500              END-IF
080600     END-IF.
080700*
080800 ZZ400-EXIT.  EXIT SECTION.
080900*
081000 ZZ410-SET-LEAP-SW           SECTION.
081100*******************************************
081200     MOVE     "N" TO WS-LEAP-SW.
081300     DIVIDE   WS-WALK-CCYY BY 400 GIVING WS-Z-QUOT
081400              REMAINDER WS-Z-YR-OF-CENT.
081500     IF       WS-Z-YR-OF-CENT = ZERO
081600              MOVE "Y" TO WS-LEAP-SW
081700              GO TO ZZ410-EXIT.
081800     DIVIDE   WS-WALK-CCYY BY 100 GIVING WS-Z-QUOT
081900              REMAINDER WS-Z-YR-OF-CENT.
082000     IF       WS-Z-YR-OF-CENT = ZERO
082100              GO TO ZZ410-EXIT.
082200     DIVIDE   WS-WALK-CCYY BY 4 GIVING WS-Z-QUOT
082300              REMAINDER WS-Z-YR-OF-CENT.
082400     IF       WS-Z-YR-OF-CENT = ZERO
082500              MOVE "Y" TO WS-LEAP-SW.
082600*
082700 ZZ410-EXIT.  EXIT SECTION.
082800*
082900 ZZ420-DAY-OF-WEEK           SECTION.
083000*******************************************
083100* ZELLER'S CONGRUENCE ON WS-WALK-DATE, RESULT IN WS-Z-H
083200* (0=SATURDAY ... 6=FRIDAY).  NO INTRINSIC FUNCTIONS - PLAIN
083300* DIVIDE/COMPUTE ONLY, INTEGER TRUNCATION IS DELIBERATE.
083400*
083500     IF       WS-WALK-MM < 3
083600              COMPUTE WS-Z-MONTH = WS-WALK-MM + 12
083700              COMPUTE WS-Z-YEAR  = WS-WALK-CCYY - 1
083800     ELSE
083900              MOVE WS-WALK-MM   TO WS-Z-MONTH
084000              MOVE WS-WALK-CCYY TO WS-Z-YEAR
084100     END-IF.
084200     DIVIDE   WS-Z-YEAR BY 100 GIVING WS-Z-CENTURY
084300              REMAINDER WS-Z-YR-OF-CENT.
084400     COMPUTE  WS-Z-TERM1 = (13 * (WS-Z-MONTH + 1)) / 5.
084500     COMPUTE  WS-Z-SUM = WS-WALK-DD + WS-Z-TERM1 + WS-Z-YR-OF-CENT
084600              + (WS-Z-YR-OF-CENT / 4) + (WS-Z-CENTURY / 4)
084700              + (5 * WS-Z-CENTURY).
084800     DIVIDE   WS-Z-SUM BY 7 GIVING WS-Z-QUOT REMAINDER WS-Z-H.
084900*
085000 ZZ420-EXIT.  EXIT SECTION.
085100*
