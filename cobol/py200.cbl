000100*****************************************************************
000200*                                                                *
000300*                   PAYROLL - PAY REGISTER REPORT                *
000400*                                                                *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000      PROGRAM-ID.       PY200.
001100**
001200*    AUTHOR.           VINCENT B COEN.
001300**
001400*    INSTALLATION.     APPLEWOOD COMPUTERS.
001500**
001600*    DATE-WRITTEN.     02/02/2026.
001700**
001800*    DATE-COMPILED.
001900**
002000*    SECURITY.         COPYRIGHT (C) 2025-2026 & LATER, VINCENT
002100*                      BRYAN COEN.  DISTRIBUTED UNDER THE GNU
002200*                      GENERAL PUBLIC LICENSE.  SEE FILE COPYING.
002300**
002400*    REMARKS.          PAY REGISTER REPORT (U6).  THIS PROGRAM
002500*                      USES RW (REPORT WRITER).
002600*                      SEMI-SOURCED FROM PYRGSTR, THE OLD CHECK
002700*                      REGISTER - SAME RW TECHNIQUE, RE-KEYED
002800*                      FOR THE FLAT PYPAY RESULT FILE INSTEAD
002900*                      OF PYCHK, AND SORTED INTO DEPARTMENT
003000*                      ORDER FIRST SO THE CONTROL BREAK WORKS -
003100*                      PYPAY ITSELF IS IN EMP-NUMBER ORDER.
003200**
003300*    VERSION.          SEE PROG-NAME IN WS.
003400**
003500*    CALLED MODULES.   NONE.
003600**
003700*    FILES USED.       PYPAY.   PAYROLL RESULT FILE     (INPUT).
003800*                      PYEMP.   EMPLOYEE MASTER          (INPUT).
003900*                      PYREG.   PAY REGISTER REPORT      (OUTPUT).
004000**
004100*    ERROR MESSAGES USED.
004200*                      PY030.
004300**
004400* CHANGES:
004500* 02/02/2026 VBC - 1.0.00 CREATED - STARTED CODING FROM PYRGSTR.
004600* 10/02/2026 VBC - 1.0.01 DROPPED THE SCREEN/CUPS FRONT END -
004700*                         RUNS UNATTENDED AS PART OF THE NIGHT
004800*                         BATCH NOW, SO THE OLD ACCEPT/DISPLAY
004900*                         TERMINAL SIZING NO LONGER APPLIES.
005000* 10/08/2026 KLP - 1.0.02 PAGE HEADING STILL SAID "APPLEWOOD
005100*                         ACCOUNTING SYS" - LEFT OVER FROM
005200*                         WHEN THIS COPYBOOK CAME OFF PYRGSTR.
005300*                         THIS IS PAYROLL, NOT ACCOUNTING -
005400*                         CHANGED TO APPLEWOOD PAYROLL SYSTEM.
005500**
005600*************************************************************************
005700*
005800 ENVIRONMENT             DIVISION.
005900*================================
006000*
006100 CONFIGURATION           SECTION.
006200 SPECIAL-NAMES.
006300     C01                 IS TOP-OF-FORM
006400     CLASS ALPHA-CLASS   IS "A" THRU "Z".
006500*
006600 INPUT-OUTPUT            SECTION.
006700 FILE-CONTROL.
006800 COPY "SELPYPAY.COB".
006900 COPY "SELPYEMP.COB".
007000 COPY "SELPYREG.COB".
007100     SELECT WS-SORT-FILE       ASSIGN       "PYWK01".
007200*
007300 DATA                    DIVISION.
007400*================================
007500*
007600 FILE SECTION.
007700*
007800 COPY "FDPYPAY.COB".
007900 COPY "FDPYEMP.COB".
008000 COPY "FDPYREG.COB".
008100*
008200 SD  WS-SORT-FILE.
008300 01  WS-SORT-RECORD.
008400     03  SRT-DEPT                PIC X(30).
008500     03  SRT-EMP-NUMBER          PIC X(20).
008600     03  SRT-EMP-NAME            PIC X(35).
008700     03  SRT-HOURS               PIC S9(4)V99.
008800     03  SRT-OT-HOURS            PIC S9(4)V99.
008900     03  SRT-GROSS               PIC S9(8)V99.
009000     03  SRT-TAX-DETAIL.
009100         05  SRT-FED-TAX         PIC S9(7)V99.
009200         05  SRT-STATE-TAX       PIC S9(7)V99.
009300         05  SRT-SOC-SEC-TAX     PIC S9(7)V99.
009400         05  SRT-MEDICARE-TAX    PIC S9(7)V99.
009500* THE FOUR TAX FIELDS ARE ALSO CARRIED AS A TABLE SO THE
009600* CONTROL-FOOTING SUM AT BB090 CAN ADD THEM WITH ONE PERFORM
009700* VARYING INSTEAD OF FOUR SEPARATE ADD STATEMENTS - SAME
009800* TRICK AS PAY-TAX-TABLE ON THE PYPAY LAYOUT ITSELF.
009900     03  SRT-TAX-TABLE REDEFINES SRT-TAX-DETAIL.
010000         05  SRT-TAX-AMT         PIC S9(7)V99   OCCURS 4.
010100     03  SRT-BENEFITS-TOTAL      PIC S9(6)V99.
010200     03  SRT-OTHER-DED           PIC S9(7)V99.
010300     03  SRT-TOTAL-DED           PIC S9(8)V99.
010400     03  SRT-NET-PAY             PIC S9(8)V99.
010500     03  FILLER                  PIC X(10).
010600*
010700 WORKING-STORAGE SECTION.
010800*-----------------------
010900 77  PROG-NAME               PIC X(15) VALUE "PY200 (1.0.02)".
011000*
011100 01  WS-DATA.
011200     03  PY-PAY-STATUS       PIC XX.
011300     03  PY-EMP-STATUS       PIC XX.
011400     03  PY-REG-STATUS       PIC XX.
011500     03  WS-PAY-EOF-SW       PIC X     VALUE "N".
011600         88  WS-PAY-EOF                VALUE "Y".
011700     03  WS-EMP-EOF-SW       PIC X     VALUE "N".
011800         88  WS-EMP-EOF                VALUE "Y".
011900     03  WS-SRT-EOF-SW       PIC X     VALUE "N".
012000         88  WS-SRT-EOF                VALUE "Y".
012100     03  FILLER              PIC X(10).
012200*
012300 01  WS-GRAND-TOTALS.
012400     03  WS-GRAND-COUNT      PIC 9(6)  COMP  VALUE ZERO.
012500     03  WS-GRAND-GROSS      PIC S9(9)V99    VALUE ZERO.
012600     03  WS-GRAND-NET        PIC S9(9)V99    VALUE ZERO.
012700     03  WS-GRAND-DED        PIC S9(9)V99    VALUE ZERO.
012800     03  WS-AVG-GROSS        PIC S9(9)V99    VALUE ZERO.
012900     03  WS-AVG-NET          PIC S9(9)V99    VALUE ZERO.
013000     03  FILLER              PIC X(10).
013100*
013200* PRINTED TOTALS LINE NEEDS THE EMPLOYEE COUNT UNSIGNED AND
013300* ZERO-SUPPRESSED TO 3 DIGITS - REDEFINED RATHER THAN A
013400* SEPARATE EDIT FIELD, SAME HABIT AS THE OLD PARAM COUNTERS.
013500 01  WS-GRAND-COUNT-X REDEFINES WS-GRAND-COUNT.
013600     03  FILLER                  PIC 9(3).
013700     03  WS-GRAND-COUNT-LOW      PIC 999.
013800*
013900 01  WS-ONE                  PIC 9           VALUE 1.
014000 01  WS-EMP-NAME-BUILD       PIC X(35).
014100 01  WS-EMP-NAME-BUILD-X REDEFINES WS-EMP-NAME-BUILD.
014200     03  WS-EMP-NAME-LAST         PIC X(20).
014300     03  WS-EMP-NAME-REST         PIC X(15).
014400     03  FILLER                   PIC X(10).
014500*
014600 01  ERROR-MESSAGES.
014700     03  MSG-PY030           PIC X(52)
014800             VALUE "PY030 PAYROLL RECORD HAS NO MATCHING EMPLOYEE MASTER".
014900     03  FILLER              PIC X(05).
015000*
015100 REPORT SECTION.
015200****************
015300*
015400 RD  PY-PAY-REGISTER-REPORT
015500     CONTROL      SRT-DEPT
015600     PAGE LIMIT   58
015700     HEADING      1
015800     FIRST DETAIL 5
015900     LAST  DETAIL 54.
016000*
016100 01  TYPE PAGE HEADING.
016200     03  LINE  1.
016300         05  COL   1     PIC X(15)   SOURCE PROG-NAME.
016400         05  COL  45     PIC X(24)   VALUE "APPLEWOOD PAYROLL SYSTEM".
016500         05  COL 124     PIC X(5)    VALUE "PAGE ".
016600         05  COL 129     PIC ZZ9     SOURCE PAGE-COUNTER.
016700     03  LINE  3.
016800         05  COL  48   PIC X(35) VALUE "PAYROLL - PAY REGISTER REPORT".
016900     03  LINE  5.
017000         05  COL   2                 VALUE "EMPLOYEE NO".
017100         05  COL  16                 VALUE "NAME".
017200         05  COL  52                 VALUE "DEPARTMENT".
017300         05  COL  84                 VALUE "HOURS".
017400         05  COL  93                 VALUE "OT HRS".
017500         05  COL 103                 VALUE "GROSS".
017600     03  LINE  7.
017700         05  FILLER      PIC X(1)    VALUE SPACE.
017800*
017900 01  PY-DETAIL-LINE        TYPE DETAIL.
018000     03  LINE + 2.
018100         05  COL   2     PIC X(20)   SOURCE SRT-EMP-NUMBER.
018200         05  COL  16     PIC X(35)   SOURCE SRT-EMP-NAME.
018300         05  COL  52     PIC X(30)   SOURCE SRT-DEPT.
018400         05  COL  84     PIC ZZZ9.99 SOURCE SRT-HOURS.
018500         05  COL  93     PIC ZZ9.99  SOURCE SRT-OT-HOURS.
018600         05  COL 103     PIC ZZZ,ZZ9.99 SOURCE SRT-GROSS.
018700     03  LINE + 1.
018800         05  COL   2     PIC X(20)   VALUE "FED   STATE  SOC-SEC".
018900         05  COL  22     PIC ZZ,ZZ9.99 SOURCE SRT-FED-TAX.
019000         05  COL  35     PIC ZZ,ZZ9.99 SOURCE SRT-STATE-TAX.
019100         05  COL  48     PIC ZZ,ZZ9.99 SOURCE SRT-SOC-SEC-TAX.
019200         05  COL  61     PIC ZZ,ZZ9.99 SOURCE SRT-MEDICARE-TAX.
019300         05  COL  74     PIC ZZ,ZZ9.99 SOURCE SRT-BENEFITS-TOTAL.
019400         05  COL  87     PIC ZZ,ZZ9.99 SOURCE SRT-OTHER-DED.
019500         05  COL 100     PIC ZZZ,ZZ9.99 SOURCE SRT-TOTAL-DED.
019600         05  COL 116     PIC ZZZ,ZZ9.99 SOURCE SRT-NET-PAY.
019700         05  FILLER      PIC X(1)    VALUE SPACE.
019800*
019900 01  TYPE CONTROL FOOTING SRT-DEPT LINE PLUS 2.
020000     03  COL   2         PIC X(30)      SOURCE SRT-DEPT.
020100     03  COL  33         PIC X(17)      VALUE "DEPARTMENT TOTALS".
020200     03  COL  51         PIC 9(5)       SUM WS-ONE.
020300     03  COL 103         PIC ZZZ,ZZ9.99 SUM SRT-GROSS.
020400     03  COL 116         PIC ZZZ,ZZ9.99 SUM SRT-NET-PAY.
020500     03  FILLER          PIC X(1)       VALUE SPACE.
020600*
020700 01  TYPE CONTROL FOOTING FINAL.
020800     03  LINE  PLUS 3.
020900         05  COL   2   PIC X(30)   VALUE "GRAND TOTALS - ALL EMPLOYEES".
021000         05  COL  51     PIC 9(6)       SUM WS-ONE.
021100         05  COL 103     PIC ZZZ,ZZ9.99 SUM SRT-GROSS.
021200         05  COL 116     PIC ZZZ,ZZ9.99 SUM SRT-NET-PAY.
021300         05  FILLER      PIC X(1)       VALUE SPACE.
021400     03  LINE PLUS 2.
021500         05  COL   2     PIC X(30)      VALUE "TOTAL DEDUCTIONS".
021600         05  COL 103     PIC ZZZ,ZZ9.99 SUM SRT-TOTAL-DED.
021700     03  LINE PLUS 2.
021800         05  COL   2   PIC X(30)   VALUE "AVERAGE GROSS / AVERAGE NET".
021900         05  COL 103     PIC ZZZ,ZZ9.99 SOURCE WS-AVG-GROSS.
022000         05  COL 116     PIC ZZZ,ZZ9.99 SOURCE WS-AVG-NET.
022100*
022200 PROCEDURE DIVISION.
022300*=====================
022400*
022500 AA000-MAIN                  SECTION.
022600*******************************************
022700     SORT     WS-SORT-FILE
022800              ON ASCENDING KEY SRT-DEPT SRT-EMP-NUMBER
022900              INPUT PROCEDURE  BB000-BUILD-SORT-FILE
023000              OUTPUT PROCEDURE CC000-PRODUCE-REPORT.
023100     GOBACK.
023200*
023300 AA000-EXIT.  EXIT SECTION.
023400*
023500 BB000-BUILD-SORT-FILE       SECTION.
023600*******************************************
023700* MATCHES PYPAY (DRIVING FILE) AGAINST PYEMP FOR THE NAME AND
023800* DEPARTMENT - PYPAY IS A SUBSET OF PYEMP IN THE SAME EMP-
023900* NUMBER SEQUENCE (PY100 WROTE IT THAT WAY) SO A SIMPLE ONE-
024000* WAY ADVANCE OF THE EMPLOYEE POINTER IS ENOUGH.
024100*
024200     OPEN     INPUT PY-PAYROLL-FILE PY-EMPLOYEE-FILE.
024300     PERFORM  ZZ200-READ-NEXT-EMP THRU ZZ200-EXIT.
024400     PERFORM  BB010-BUILD-LOOP THRU BB010-EXIT
024500         UNTIL WS-PAY-EOF.
024600     CLOSE    PY-PAYROLL-FILE PY-EMPLOYEE-FILE.
024700*
024800 BB000-EXIT.  EXIT SECTION.
024900*
025000 BB010-BUILD-LOOP            SECTION.
025100*******************************************
025200     READ     PY-PAYROLL-FILE NEXT RECORD
025300         AT END
025400              SET WS-PAY-EOF TO TRUE
025500              GO TO BB010-EXIT
025600     END-READ.
025700*
025800 BB010-MATCH-EMP.
025900     IF       WS-EMP-EOF OR EMP-NUMBER < PAY-EMP-NUMBER
026000              IF   NOT WS-EMP-EOF
026100                   PERFORM ZZ200-READ-NEXT-EMP THRU ZZ200-EXIT
026200                   GO TO BB010-MATCH-EMP
026300              END-IF
026400              MOVE "*** NOT ON FILE ***" TO SRT-EMP-NAME
026500              MOVE "UNKNOWN"              TO SRT-DEPT
026600     ELSE
026700              MOVE SPACES TO WS-EMP-NAME-BUILD
026800              STRING EMP-FIRST-NAME DELIMITED BY SPACE
026900                     " " DELIMITED BY SIZE
027000                     EMP-LAST-NAME  DELIMITED BY SPACE
027100                     INTO WS-EMP-NAME-BUILD
027200              MOVE WS-EMP-NAME-BUILD TO SRT-EMP-NAME
027300              MOVE EMP-DEPARTMENT    TO SRT-DEPT
027400     END-IF.
027500     IF       SRT-DEPT = SPACES
027600              MOVE "UNKNOWN" TO SRT-DEPT.
027700*
027800     MOVE     PAY-EMP-NUMBER     TO SRT-EMP-NUMBER.
027900     MOVE     PAY-HOURS-WORKED   TO SRT-HOURS.
028000     MOVE     PAY-OVERTIME-HOURS TO SRT-OT-HOURS.
028100     MOVE     PAY-GROSS-PAY      TO SRT-GROSS.
028200     MOVE     PAY-FED-TAX        TO SRT-FED-TAX.
028300     MOVE     PAY-STATE-TAX      TO SRT-STATE-TAX.
028400     MOVE     PAY-SOC-SEC-TAX    TO SRT-SOC-SEC-TAX.
028500     MOVE     PAY-MEDICARE-TAX   TO SRT-MEDICARE-TAX.
028600     COMPUTE  SRT-BENEFITS-TOTAL =
028700              PAY-HEALTH-INS + PAY-DENTAL-INS + PAY-VISION-INS
028800              + PAY-401K.
028900     MOVE     PAY-OTHER-DED      TO SRT-OTHER-DED.
029000     MOVE     PAY-TOTAL-DED      TO SRT-TOTAL-DED.
029100     MOVE     PAY-NET-PAY        TO SRT-NET-PAY.
029200     RELEASE  WS-SORT-RECORD.
029300*
029400 BB010-EXIT.  EXIT SECTION.
029500*
029600 CC000-PRODUCE-REPORT        SECTION.
029700*******************************************
029800     OPEN     OUTPUT PY-REGISTER-FILE.
029900     INITIATE PY-PAY-REGISTER-REPORT.
030000     PERFORM  CC010-RETURN-LOOP THRU CC010-EXIT
030100         UNTIL WS-SRT-EOF.
030200     IF       WS-GRAND-COUNT > ZERO
030300              COMPUTE WS-AVG-GROSS ROUNDED =
030400                      WS-GRAND-GROSS / WS-GRAND-COUNT
030500              COMPUTE WS-AVG-NET ROUNDED =
030600                      WS-GRAND-NET / WS-GRAND-COUNT
030700     END-IF.
030800     TERMINATE PY-PAY-REGISTER-REPORT.
030900     CLOSE    PY-REGISTER-FILE.
031000*
031100 CC000-EXIT.  EXIT SECTION.
031200*
031300 CC010-RETURN-LOOP           SECTION.
031400*******************************************
031500     RETURN   WS-SORT-FILE
031600         AT END
031700              SET WS-SRT-EOF TO TRUE
031800              GO TO CC010-EXIT
031900     END-RETURN.
032000     ADD      1            TO WS-GRAND-COUNT.
032100     ADD      SRT-GROSS    TO WS-GRAND-GROSS.
032200     ADD      SRT-NET-PAY  TO WS-GRAND-NET.
032300     ADD      SRT-TOTAL-DED TO WS-GRAND-DED.
032400     GENERATE PY-DETAIL-LINE.
032500*
032600 CC010-EXIT.  EXIT SECTION.
032700*
032800 ZZ200-READ-NEXT-EMP         SECTION.
032900*******************************************
033000     READ     PY-EMPLOYEE-FILE NEXT RECORD
033100         AT END
033200              SET WS-EMP-EOF TO TRUE
033300     END-READ.
033400*
033500 ZZ200-EXIT.  EXIT SECTION.
033600*
