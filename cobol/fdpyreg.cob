000100*
000200* NO 01-LEVEL RECORD HERE - RECORD LAYOUT COMES FROM THE RD
000300* IN PY200'S REPORT SECTION (REPORT WRITER MANAGES THE I-O
000400* AREA), SAME AS THE OLD CHECK REGISTER DID FOR PYCHK.
000500*
000600 FD  PY-REGISTER-FILE
000700     LABEL RECORDS ARE STANDARD
000800     REPORT IS PY-PAY-REGISTER-REPORT.
000900*
