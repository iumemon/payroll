000100*
000200* SELECT FOR PAY REGISTER PRINT FILE - 132 COL LANDSCAPE
000300* STYLE, SAME AS THE OLD CHECK REGISTER.
000400*
000500* 26/11/25 VBC - CREATED.
000600*
000700     SELECT PY-REGISTER-FILE   ASSIGN       "PYREG"
000800                                ORGANIZATION LINE SEQUENTIAL
000900                                STATUS       PY-REG-STATUS.
001000*
