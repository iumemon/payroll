000100*
000200* SELECT FOR MANAGEMENT SUMMARY PRINT FILE - CARRIES THE
000300* TAX LIABILITY, ROSTER, SALARY ANALYSIS, TIME SUMMARY
000400* AND BATCH CONTROL-TOTAL SECTIONS, ONE AFTER ANOTHER.
000500*
000600* 26/11/25 VBC - CREATED.
000700*
000800     SELECT PY-SUMMARY-FILE    ASSIGN       "PYSUM"
000900                                ORGANIZATION LINE SEQUENTIAL
001000                                STATUS       PY-SUM-STATUS.
001100*
