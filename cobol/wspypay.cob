000100*****************************************************
000200*                                                   *
000300*   RECORD DEFINITION FOR PAYROLL (RESULT) FILE     *
000400*        USES PAY-EMP-NUMBER + PAY-PERIOD-ID        *
000500*                    AS KEY                         *
000600*****************************************************
000700*  FILE SIZE 90 BYTES.
000800*
000900* REPLACES THE OLD PAY-RECORD/PAY-HEADER LAYOUT - THAT
001000* HELD ONE ROW PER RATE PER APPLY, THIS ONE HOLDS THE
001100* WHOLE COMPUTED RESULT OF ONE EMPLOYEE FOR ONE PERIOD
001200* AS WRITTEN BY PY100.
001300*
001400* 20/11/25 VBC - CREATED.
001500* 27/11/25 VBC - ADDED PAY-STATUS SO A RE-RUN CAN TELL
001600*                DRAFT FROM PROCESSED WITHOUT RE-READING
001700*                THE ERROR FILE.
001800* 05/01/26 VBC - GROUPED TAX AND BENEFIT FIELDS SO
001900*                PY300 CAN TOTAL THEM IN A LOOP.
002000*
002100 01  PY-PAYROLL-RECORD.
002200     03  PAY-EMP-NUMBER          PIC X(20).
002300     03  PAY-PERIOD-ID           PIC 9(5).
002400     03  PAY-HOURS-WORKED        PIC S9(4)V99.
002500     03  PAY-OVERTIME-HOURS      PIC S9(4)V99.
002600     03  PAY-GROSS-PAY           PIC S9(8)V99.
002700     03  PAY-TAX-DETAIL.
002800         05  PAY-FED-TAX         PIC S9(7)V99.
002900         05  PAY-STATE-TAX       PIC S9(7)V99.
003000         05  PAY-SOC-SEC-TAX     PIC S9(7)V99.
003100         05  PAY-MEDICARE-TAX    PIC S9(7)V99.
003200     03  PAY-TAX-TABLE REDEFINES PAY-TAX-DETAIL.
003300         05  PAY-TAX-AMT         PIC S9(7)V99   OCCURS 4.
003400     03  PAY-BENEFIT-DETAIL.
003500         05  PAY-HEALTH-INS      PIC S9(5)V99.
003600         05  PAY-DENTAL-INS      PIC S9(5)V99.
003700         05  PAY-VISION-INS      PIC S9(5)V99.
003800     03  PAY-BENEFIT-TABLE REDEFINES PAY-BENEFIT-DETAIL.
003900         05  PAY-BENEFIT-AMT     PIC S9(5)V99   OCCURS 3.
004000     03  PAY-401K                PIC S9(7)V99.
004100     03  PAY-OTHER-DED           PIC S9(7)V99.
004200     03  PAY-TOTAL-DED           PIC S9(8)V99.
004300     03  PAY-NET-PAY             PIC S9(8)V99.
004400     03  PAY-STATUS              PIC X.
004500         88  PAY-DRAFT                   VALUE "D".
004600         88  PAY-PROCESSED               VALUE "P".
004700     03  FILLER                  PIC X(6).
004800*
