000100*
000200* SELECT FOR ERROR/EXCEPTION FILE - WRITE ONLY, ONE PER
000300* RUN, OPERATOR READS IT AFTER THE BATCH FINISHES.
000400*
000500* 24/11/25 VBC - CREATED.
000600*
000700     SELECT PY-ERROR-FILE      ASSIGN       "PYERR"
000800                                ORGANIZATION LINE SEQUENTIAL
000900                                STATUS       PY-ERR-STATUS.
001000*
