000100*
000200 FD  PY-SUMMARY-FILE
000300     LABEL RECORDS ARE STANDARD.
000400     01  PY-SUMMARY-LINE       PIC X(132).
000500*
