000100*
000200 FD  PY-TIME-ENTRY-FILE
000300     LABEL RECORDS ARE STANDARD.
000400     COPY "WSPYHRS.COB".
000500*
