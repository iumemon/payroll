000100*****************************************************
000200*                                                   *
000300*   RECORD DEFINITION FOR EMPLOYEE MASTER FILE      *
000400*        USES EMP-NUMBER AS KEY                     *
000500*****************************************************
000600*  APPROX RECORD SIZE 380 BYTES + EXPANSION FILLER.
000700*
000800* THESE FIELD DEFINITIONS MAY NEED CHANGING
000900*
001000* 12/11/25 VBC - CREATED.
001100* 03/12/25 VBC - ADDED 401K PERCENT, SPLIT INS FLAGS OUT
001200*                OF THE OLD SYS-EXEMPT TABLE.
001300* 19/01/26 VBC - ADDED I-9 / W-4 / BACKGROUND CHECK FLAGS
001400*                FOR HR COMPLIANCE REPORTING PER PY-08.
001500* 22/02/26 VBC - Y2K. WIDENED ALL CCYYMMDD DATE FIELDS TO
001600*                9(8), DROPPED THE OLD 2-DIGIT YEAR FORM.
001700* 10/08/26 KLP - ADDED EMP-BONUS-AMOUNT - PY100 CC100 WAS
001800*                COMPUTING GROSS WITH NO WAY TO ADD A BONUS
001900*                IN AT ALL.  HR ZEROES IT BACK OUT ONCE PAID,
002000*                SAME AS THE ADDL WITHHOLDING AMOUNTS ABOVE.
002100*
002200 01  PY-EMPLOYEE-RECORD.
002300     03  EMP-NUMBER              PIC X(20).
002400     03  EMP-FIRST-NAME          PIC X(50).
002500     03  EMP-MIDDLE-NAME         PIC X(50).
002600     03  EMP-LAST-NAME           PIC X(50).
002700     03  EMP-DEPARTMENT          PIC X(30).
002800     03  EMP-POSITION            PIC X(30).
002900     03  EMP-STATUS              PIC X.
003000         88  EMP-ACTIVE                  VALUE "A".
003100         88  EMP-INACTIVE                VALUE "I".
003200         88  EMP-TERMINATED              VALUE "T".
003300         88  EMP-ON-LEAVE                VALUE "L".
003400         88  EMP-SUSPENDED               VALUE "S".
003500         88  EMP-PROBATION               VALUE "P".
003600     03  EMP-EMPLOYMENT-TYPE     PIC X.
003700         88  EMP-FULL-TIME               VALUE "F".
003800         88  EMP-PART-TIME               VALUE "P".
003900         88  EMP-CONTRACT                VALUE "C".
004000         88  EMP-TEMPORARY               VALUE "T".
004100         88  EMP-INTERN                  VALUE "I".
004200*
004300* HIRE DATE BROKEN OUT UK-STYLE, AS THE OTHER DATE FIELDS
004400* ARE ELSEWHERE IN THE SYSTEM, SO EDITS CAN GET AT THE
004500* PIECES WITHOUT UNSTRING-ING EVERY TIME.
004600*
004700     03  EMP-HIRE-DATE           PIC 9(8).
004800     03  EMP-HIRE-DATE-X REDEFINES EMP-HIRE-DATE.
004900         05  EMP-HIRE-CCYY       PIC 9(4).
005000         05  EMP-HIRE-MM         PIC 99.
005100         05  EMP-HIRE-DD         PIC 99.
005200     03  EMP-ANNUAL-SALARY       PIC S9(8)V99.
005300     03  EMP-HOURLY-RATE         PIC S9(5)V99.
005400     03  EMP-PAY-FREQUENCY       PIC X.
005500         88  EMP-WEEKLY                  VALUE "W".
005600         88  EMP-BIWEEKLY                VALUE "B".
005700         88  EMP-SEMI-MONTHLY            VALUE "S".
005800         88  EMP-MONTHLY                 VALUE "M".
005900         88  EMP-ANNUAL-FREQ             VALUE "A".
006000     03  EMP-OT-MULTIPLIER       PIC S9V99.
006100     03  EMP-FED-ALLOWANCES      PIC 99.
006200     03  EMP-STATE-ALLOWANCES    PIC 99.
006300     03  EMP-ADDL-FED-WH         PIC S9(5)V99.
006400     03  EMP-ADDL-STATE-WH       PIC S9(5)V99.
006500     03  EMP-BONUS-AMOUNT        PIC S9(6)V99.
006600     03  EMP-HEALTH-INS-FLAG     PIC X.
006700     03  EMP-DENTAL-INS-FLAG     PIC X.
006800     03  EMP-VISION-INS-FLAG     PIC X.
006900     03  EMP-401K-FLAG           PIC X.
007000     03  EMP-401K-PERCENT        PIC S9(3)V99.
007100     03  EMP-COMPLIANCE-FLAGS.
007200         05  EMP-I9-FLAG         PIC X.
007300         05  EMP-W4-FLAG         PIC X.
007400         05  EMP-BGCHECK-FLAG    PIC X.
007500*
007600* COMPLIANCE FLAGS ALSO MAPPED AS A TABLE SO BB210 IN PY300
007700* CAN SCORE THEM WITHOUT THREE SEPARATE IFS - SAME TRICK
007800* USED FOR THE OLD EMP-SYS-EXEMPT TABLE.
007900*
008000     03  EMP-COMPLIANCE-X REDEFINES EMP-COMPLIANCE-FLAGS.
008100         05  EMP-COMPLIANCE-FLAG PIC X       OCCURS 3.
008200     03  FILLER                  PIC X(12).
008300*
