000100*
000200 FD  PY-PAY-PERIOD-FILE
000300     LABEL RECORDS ARE STANDARD.
000400     COPY "WSPYPRD.COB".
000500*
