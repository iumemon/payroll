000100*
000200* SELECT FOR EMPLOYEE MASTER FILE - SORTED BY EMP-NUMBER
000300* ASCENDING, ONE PASS PER RUN, NO RANDOM ACCESS NEEDED.
000400*
000500* 12/11/25 VBC - CREATED.
000600*
000700     SELECT PY-EMPLOYEE-FILE   ASSIGN       "PYEMP"
000800                                ORGANIZATION LINE SEQUENTIAL
000900                                STATUS       PY-EMP-STATUS.
001000*
